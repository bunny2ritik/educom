000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    EDRPARS.
000120      *****************************************************************
000130      * AUTHOR.       R H GOVEKAR.
000140      *****************************************************************
000150       AUTHOR.        R H GOVEKAR.
000160       INSTALLATION.  EDUNET COMPUTER CENTRE.
000170       DATE-WRITTEN.  10/06/1991.
000180       DATE-COMPILED.
000190       SECURITY.      THIS PROGRAM IS THE PROPERTY OF EDUNET COMPUTER
000200                       CENTRE AND IS NOT TO BE DISCLOSED OUTSIDE THE
000210                       INSTALLATION WITHOUT WRITTEN PERMISSION.
000220      *****************************************************************
000230      * PROGRAM      : EDRPARS
000240      * PURPOSE      : RECOGNIZES AND EXTRACTS THE TWO LOG LINE SHAPES
000250      *                PRODUCED BY THE RADIUS ACCESS LOG - ACCESS
000260      *                EVENTS AND F-TICKS FEDERATION TELEMETRY EVENTS.
000270      *                A LINE MAY MATCH EITHER SHAPE, BOTH, OR NEITHER;
000280      *                THE CALLER IS TOLD WHICH SHAPES WERE FOUND AND
000290      *                IS GIVEN THE EXTRACTED FIELDS FOR EACH.
000300      * CALLED BY    : EDRBATCH.
000310      *****************************************************************
000320      * AMENDMENT HISTORY
000330      *****************************************************************
000340      * RUN0003 10/06/1991 RHG  - INITIAL VERSION - ACCESS-ACCEPT AND
000350      *                           ACCESS-REJECT LINE RECOGNITION ONLY.
000360      *---------------------------------------------------------------*
000370      * RUN0006 04/01/1992 RHG  - ADDED THE OPTIONAL CUI AND OPERATOR
000380      *                           CLAUSES TO THE WORD SCAN.
000390      *---------------------------------------------------------------*
000400      * RUN0012 02/04/1993 PDS  - ADDED F-TICKS/EDUROAM LINE RECOGNITION
000410      *                           AND FIELD EXTRACTION.
000420      *---------------------------------------------------------------*
000430      * RUN0019 14/06/1995 RHG  - FACTORED THE TIMESTAMP-TO-NUMERIC
000440      *                           CONVERSION INTO ITS OWN PARAGRAPH SO
000450      *                           BOTH LINE SHAPES SHARE ONE MONTH
000460      *                           NAME TABLE.
000470      *---------------------------------------------------------------*
000480      * RUN0028 14/02/1999 SMP  - YEAR 2000 REVIEW.  DATE-SORT FIELDS
000490      *                           ALREADY CARRY A FULL FOUR-DIGIT YEAR;
000500      *                           NO CODE CHANGE REQUIRED.  ENTRY MADE
000510      *                           FOR THE AUDIT TRAIL.
000520      *---------------------------------------------------------------*
000530      * RUN0039 19/09/2001 TLK  - TIGHTENED THE ACCESS-LINE TEST TO
000540      *                           REQUIRE A VALID PARENTHESIZED DOTTED-
000550      *                           DECIMAL IP BEFORE THE LINE IS
000560      *                           ACCEPTED (HELPDESK 2001-0877).
000570      *---------------------------------------------------------------*
000580       ENVIRONMENT DIVISION.
000590       CONFIGURATION SECTION.
000600       SOURCE-COMPUTER.  IBM-AS400.
000610       OBJECT-COMPUTER.  IBM-AS400.
000620       SPECIAL-NAMES.
000630           CLASS ALPHA-UPPER  IS "A" THRU "Z"
000640           UPSI-0 ON STATUS IS WK-S-UPSI-0-ON
000650                  OFF STATUS IS WK-S-UPSI-0-OFF.
000660       DATA DIVISION.
000670       WORKING-STORAGE SECTION.
000680       01  WK-C-COMMON.
000690           COPY EDRWRK.
000700      *
000710       01  WK-X-PARSE-WORK.
000720           05  WK-X-STATUS-TAG      PIC X(15).
000730           05  WK-X-STATUS-WORD     PIC X(06).
000740           05  WK-X-IP-CANDIDATE    PIC X(15).
000750           05  WK-X-JUNK            PIC X(40).
000760           05  WK-X-AFTER-PAREN     PIC X(480).
000770           05  WK-X-REMAINDER       PIC X(470).
000780           05  WK-X-ONE-CHAR        PIC X(01).
000790           05  WK-X-WORD            PIC X(40).
000800           05  WK-X-EXPECT          PIC X(01).
000810           05  FILLER               PIC X(08).
000820      *
000830       01  WK-X-FTICKS-WORK.
000840           05  WK-X-SEG0            PIC X(60).
000850           05  WK-X-SEG1            PIC X(40).
000860           05  WK-X-SEG2            PIC X(40).
000870           05  WK-X-SEG3            PIC X(40).
000880           05  WK-X-SEG4            PIC X(40).
000890           05  WK-X-SEG5            PIC X(40).
000900           05  WK-X-KV-KEY          PIC X(12).
000910           05  WK-X-KV-VALUE        PIC X(32).
000920           05  FILLER               PIC X(08).
000930      *
000940       01  WK-X-TS-TEXT             PIC X(24).
000950      *
000960       01  WK-N-DATE-BUILD.
000970           05  WK-N-DATE-YYYY       PIC 9(04).
000980           05  WK-N-DATE-MM         PIC 9(02).
000990           05  WK-N-DATE-DD         PIC 9(02).
001000           05  WK-N-DATE-HH         PIC 9(02).
001010           05  WK-N-DATE-MI         PIC 9(02).
001020           05  WK-N-DATE-SS         PIC 9(02).
001030       01  WK-N-DATE-VIEW REDEFINES WK-N-DATE-BUILD.
001040           05  WK-N-DATE-SORT-VALUE PIC 9(14).
001050      *
001060      *    MONTH-NAME-TO-MONTH-NUMBER TABLE - JAN THRU DEC, IN ORDER.
001070       01  WK-C-MONTH-NAME-LIST.
001080           05  FILLER  PIC X(03) VALUE "Jan".
001090           05  FILLER  PIC X(03) VALUE "Feb".
001100           05  FILLER  PIC X(03) VALUE "Mar".
001110           05  FILLER  PIC X(03) VALUE "Apr".
001120           05  FILLER  PIC X(03) VALUE "May".
001130           05  FILLER  PIC X(03) VALUE "Jun".
001140           05  FILLER  PIC X(03) VALUE "Jul".
001150           05  FILLER  PIC X(03) VALUE "Aug".
001160           05  FILLER  PIC X(03) VALUE "Sep".
001170           05  FILLER  PIC X(03) VALUE "Oct".
001180           05  FILLER  PIC X(03) VALUE "Nov".
001190           05  FILLER  PIC X(03) VALUE "Dec".
001200       01  WK-C-MONTH-NAME-TABLE REDEFINES WK-C-MONTH-NAME-LIST.
001210           05  WK-C-MONTH-NAME OCCURS 12 TIMES PIC X(03).
001220      *
001230       01  WK-C-MONTH-NUM-LIST.
001240           05  FILLER  PIC 9(02) COMP VALUE 01.
001250           05  FILLER  PIC 9(02) COMP VALUE 02.
001260           05  FILLER  PIC 9(02) COMP VALUE 03.
001270           05  FILLER  PIC 9(02) COMP VALUE 04.
001280           05  FILLER  PIC 9(02) COMP VALUE 05.
001290           05  FILLER  PIC 9(02) COMP VALUE 06.
001300           05  FILLER  PIC 9(02) COMP VALUE 07.
001310           05  FILLER  PIC 9(02) COMP VALUE 08.
001320           05  FILLER  PIC 9(02) COMP VALUE 09.
001330           05  FILLER  PIC 9(02) COMP VALUE 10.
001340           05  FILLER  PIC 9(02) COMP VALUE 11.
001350           05  FILLER  PIC 9(02) COMP VALUE 12.
001360       01  WK-C-MONTH-NUM-TABLE REDEFINES WK-C-MONTH-NUM-LIST.
001370           05  WK-C-MONTH-NUM OCCURS 12 TIMES PIC 9(02) COMP.
001380      *
001390       01  WK-N-COUNTERS.
001400           05  WK-N-PTR             PIC 9(04) COMP VALUE ZERO.
001410           05  WK-N-SUB             PIC 9(02) COMP VALUE ZERO.
001420           05  WK-N-POS             PIC 9(02) COMP VALUE ZERO.
001430           05  WK-N-DOT-COUNT       PIC 9(02) COMP VALUE ZERO.
001440           05  WK-N-PAREN-COUNT     PIC 9(04) COMP VALUE ZERO.
001450           05  WK-N-HIT-COUNT       PIC 9(04) COMP VALUE ZERO.
001460      *
001470       01  WK-S-SWITCHES.
001480           05  WK-S-STATUS-SWITCH   PIC X(01) VALUE "N".
001490           05  WK-S-IP-VALID        PIC X(01) VALUE "N".
001500      *
001510       LINKAGE SECTION.
001520       COPY PARS.
001530      *
001540       PROCEDURE DIVISION USING WK-C-PARS-RECORD.
001550      *
001560       MAIN-MODULE.
001570           PERFORM A000-INITIALISE THRU A000-EX.
001580           PERFORM B100-RECOGNIZE-ACCESS-LINE THRU B100-EX.
001590           IF WK-C-PARS-O-ACCESS-FOUND = "Y"
001600               PERFORM B200-EXTRACT-ACCESS-FIELDS THRU B200-EX
001610           END-IF.
001620           PERFORM B300-RECOGNIZE-FTICKS-LINE THRU B300-EX.
001630           IF WK-C-PARS-O-FTICKS-FOUND = "Y"
001640               PERFORM B400-EXTRACT-FTICKS-FIELDS THRU B400-EX
001650           END-IF.
001660           GOBACK.
001670      *
001680       A000-INITIALISE.
001690           MOVE "N" TO WK-C-PARS-O-ACCESS-FOUND.
001700           MOVE "N" TO WK-C-PARS-O-FTICKS-FOUND.
001710           MOVE SPACES TO WK-C-PARS-O-AR-TIMESTAMP.
001720           MOVE ZERO   TO WK-C-PARS-O-AR-DATE-SORT.
001730           MOVE ZERO   TO WK-C-PARS-O-AR-HOUR.
001740           MOVE SPACES TO WK-C-PARS-O-AR-STATUS.
001750           MOVE SPACES TO WK-C-PARS-O-AR-USER.
001760           MOVE SPACES TO WK-C-PARS-O-AR-STATIONID.
001770           MOVE SPACES TO WK-C-PARS-O-AR-CUI.
001780           MOVE SPACES TO WK-C-PARS-O-AR-FROM-INST.
001790           MOVE SPACES TO WK-C-PARS-O-AR-TO-INST.
001800           MOVE SPACES TO WK-C-PARS-O-AR-IP.
001810           MOVE SPACES TO WK-C-PARS-O-AR-OPERATOR.
001820           MOVE SPACES TO WK-C-PARS-O-FT-TIMESTAMP.
001830           MOVE ZERO   TO WK-C-PARS-O-FT-DATE-SORT.
001840           MOVE SPACES TO WK-C-PARS-O-FT-REALM.
001850           MOVE SPACES TO WK-C-PARS-O-FT-VISCOUNTRY.
001860           MOVE SPACES TO WK-C-PARS-O-FT-VISINST.
001870           MOVE SPACES TO WK-C-PARS-O-FT-CSI.
001880           MOVE SPACES TO WK-C-PARS-O-FT-RESULT.
001890           MOVE SPACES TO WK-C-PARS-O-FT-REASON.
001900       A000-EX.
001910           EXIT.
001920      *
001930      *    A LINE IS AN ACCESS EVENT ONLY IF IT BEGINS WITH THE 24-CHAR
001940      *    TIMESTAMP FOLLOWED BY ": ACCESS-ACCEPT"/": ACCESS-REJECT"
001950      *    AND CARRIES A VALID PARENTHESIZED DOTTED-DECIMAL IP.
001960       B100-RECOGNIZE-ACCESS-LINE.
001970           MOVE "N" TO WK-C-PARS-O-ACCESS-FOUND.
001980           MOVE WK-C-PARS-I-LINE(25:15) TO WK-X-STATUS-TAG.
001990           IF WK-X-STATUS-TAG = ": Access-Accept"
002000               MOVE "ACCEPT" TO WK-X-STATUS-WORD
002010               MOVE "Y" TO WK-S-STATUS-SWITCH
002020           ELSE
002030               IF WK-X-STATUS-TAG = ": Access-Reject"
002040                   MOVE "REJECT" TO WK-X-STATUS-WORD
002050                   MOVE "Y" TO WK-S-STATUS-SWITCH
002060               ELSE
002070                   MOVE "N" TO WK-S-STATUS-SWITCH
002080               END-IF
002090           END-IF.
002100           IF WK-S-STATUS-SWITCH = "Y"
002110               PERFORM C100-FIND-AND-VALIDATE-IP THRU C100-EX
002120               IF WK-S-IP-VALID = "Y"
002130                   MOVE "Y" TO WK-C-PARS-O-ACCESS-FOUND
002140               END-IF
002150           END-IF.
002160       B100-EX.
002170           EXIT.
002180      *
002190      *    LOCATE THE PARENTHESIZED TEXT AND CONFIRM IT IS A DOTTED-
002200      *    DECIMAL IP ADDRESS (DIGITS AND PERIODS ONLY, AT LEAST ONE
002210      *    PERIOD PRESENT).
002220       C100-FIND-AND-VALIDATE-IP.
002230           MOVE SPACES TO WK-X-IP-CANDIDATE.
002240           MOVE "N" TO WK-S-IP-VALID.
002250           MOVE ZERO TO WK-N-PAREN-COUNT.
002260           INSPECT WK-C-PARS-I-LINE TALLYING WK-N-PAREN-COUNT
002270               FOR ALL "(".
002280           IF WK-N-PAREN-COUNT > ZERO
002290               MOVE SPACES TO WK-X-JUNK
002300               MOVE SPACES TO WK-X-AFTER-PAREN
002310               UNSTRING WK-C-PARS-I-LINE DELIMITED BY "("
002320                   INTO WK-X-JUNK WK-X-AFTER-PAREN
002330               UNSTRING WK-X-AFTER-PAREN DELIMITED BY ")"
002340                   INTO WK-X-IP-CANDIDATE
002350               MOVE "Y" TO WK-S-IP-VALID
002360               MOVE ZERO TO WK-N-DOT-COUNT
002370               MOVE 1 TO WK-N-POS
002380               PERFORM D100-VALIDATE-IP-CHARS THRU D100-EX
002390                   UNTIL WK-N-POS > 15
002400               IF WK-N-DOT-COUNT = ZERO
002410                   MOVE "N" TO WK-S-IP-VALID
002420               END-IF
002430           END-IF.
002440       C100-EX.
002450           EXIT.
002460      *
002470       D100-VALIDATE-IP-CHARS.
002480           MOVE WK-X-IP-CANDIDATE(WK-N-POS:1) TO WK-X-ONE-CHAR.
002490           IF WK-X-ONE-CHAR = SPACE
002500               MOVE 16 TO WK-N-POS
002510           ELSE
002520               IF WK-X-ONE-CHAR = "."
002530                   ADD 1 TO WK-N-DOT-COUNT
002540                   ADD 1 TO WK-N-POS
002550               ELSE
002560                   IF WK-X-ONE-CHAR IS NUMERIC
002570                       ADD 1 TO WK-N-POS
002580                   ELSE
002590                       MOVE "N" TO WK-S-IP-VALID
002600                       MOVE 16 TO WK-N-POS
002610                   END-IF
002620               END-IF
002630           END-IF.
002640       D100-EX.
002650           EXIT.
002660      *
002670      *    EXTRACT THE ACCESS-RECORD FIELDS.  THE OPTIONAL CLAUSES
002680      *    (USER, STATIONID, CUI, FROM, TO, OPERATOR) ARE PULLED OUT
002690      *    OF THE REMAINDER OF THE LINE BY A WORD-AT-A-TIME SCAN.
002700       B200-EXTRACT-ACCESS-FIELDS.
002710           MOVE WK-C-PARS-I-LINE(1:24) TO WK-C-PARS-O-AR-TIMESTAMP.
002720           MOVE WK-X-STATUS-WORD TO WK-C-PARS-O-AR-STATUS.
002730           MOVE "unknown" TO WK-C-PARS-O-AR-USER.
002740           MOVE "unknown" TO WK-C-PARS-O-AR-FROM-INST.
002750           MOVE "unknown" TO WK-C-PARS-O-AR-TO-INST.
002760           MOVE SPACES TO WK-C-PARS-O-AR-STATIONID.
002770           MOVE SPACES TO WK-C-PARS-O-AR-CUI.
002780           MOVE SPACES TO WK-C-PARS-O-AR-OPERATOR.
002790           MOVE SPACES TO WK-C-PARS-O-AR-IP.
002800           IF WK-S-IP-VALID = "Y"
002810               MOVE WK-X-IP-CANDIDATE TO WK-C-PARS-O-AR-IP
002820           END-IF.
002830           MOVE SPACES TO WK-X-REMAINDER.
002840           MOVE WK-C-PARS-I-LINE(40:469) TO WK-X-REMAINDER.
002850           MOVE 1 TO WK-N-PTR.
002860           MOVE SPACE TO WK-X-EXPECT.
002870           PERFORM C200-GET-NEXT-WORD THRU C200-EX
002880               UNTIL WK-N-PTR > 470.
002890           MOVE WK-C-PARS-O-AR-TIMESTAMP TO WK-X-TS-TEXT.
002900           PERFORM B500-CONVERT-TIMESTAMP THRU B500-EX.
002910           MOVE WK-N-DATE-SORT-VALUE TO WK-C-PARS-O-AR-DATE-SORT.
002920           MOVE WK-N-DATE-HH TO WK-C-PARS-O-AR-HOUR.
002930       B200-EX.
002940           EXIT.
002950      *
002960       C200-GET-NEXT-WORD.
002970           MOVE SPACES TO WK-X-WORD.
002980           UNSTRING WK-X-REMAINDER DELIMITED BY SPACE
002990               INTO WK-X-WORD WITH POINTER WK-N-PTR.
003000           PERFORM D200-HANDLE-WORD THRU D200-EX.
003010       C200-EX.
003020           EXIT.
003030      *
003040       D200-HANDLE-WORD.
003050           IF WK-X-EXPECT NOT = SPACE
003060               EVALUATE WK-X-EXPECT
003070                   WHEN "U"
003080                       MOVE WK-X-WORD TO WK-C-PARS-O-AR-USER
003090                   WHEN "S"
003100                       MOVE WK-X-WORD TO WK-C-PARS-O-AR-STATIONID
003110                   WHEN "C"
003120                       MOVE WK-X-WORD TO WK-C-PARS-O-AR-CUI
003130                   WHEN "F"
003140                       MOVE WK-X-WORD TO WK-C-PARS-O-AR-FROM-INST
003150                   WHEN "T"
003160                       MOVE WK-X-WORD TO WK-C-PARS-O-AR-TO-INST
003170                   WHEN "O"
003180                       MOVE WK-X-WORD TO WK-C-PARS-O-AR-OPERATOR
003190               END-EVALUATE
003200               MOVE SPACE TO WK-X-EXPECT
003210           ELSE
003220               EVALUATE WK-X-WORD
003230                   WHEN "user"
003240                       MOVE "U" TO WK-X-EXPECT
003250                   WHEN "stationid"
003260                       MOVE "S" TO WK-X-EXPECT
003270                   WHEN "cui"
003280                       MOVE "C" TO WK-X-EXPECT
003290                   WHEN "from"
003300                       MOVE "F" TO WK-X-EXPECT
003310                   WHEN "to"
003320                       MOVE "T" TO WK-X-EXPECT
003330                   WHEN "operator"
003340                       MOVE "O" TO WK-X-EXPECT
003350                   WHEN OTHER
003360                       CONTINUE
003370               END-EVALUATE
003380           END-IF.
003390       D200-EX.
003400           EXIT.
003410      *
003420      *    A LINE IS AN F-TICKS EVENT ONLY IF IT CARRIES THE LITERAL
003430      *    F-TICKS/EDUROAM/ TAG AFTER THE TIMESTAMP.
003440       B300-RECOGNIZE-FTICKS-LINE.
003450           MOVE "N" TO WK-C-PARS-O-FTICKS-FOUND.
003460           MOVE ZERO TO WK-N-HIT-COUNT.
003470           INSPECT WK-C-PARS-I-LINE TALLYING WK-N-HIT-COUNT
003480               FOR ALL "F-TICKS/eduroam/".
003490           IF WK-N-HIT-COUNT > ZERO
003500               MOVE "Y" TO WK-C-PARS-O-FTICKS-FOUND
003510           END-IF.
003520       B300-EX.
003530           EXIT.
003540      *
003550      *    SPLIT THE #-DELIMITED FIELDS - REALM, VISCOUNTRY, VISINST,
003560      *    CSI, RESULT - EACH OF WHICH MAY BE EMPTY.
003570       B400-EXTRACT-FTICKS-FIELDS.
003580           MOVE WK-C-PARS-I-LINE(1:24) TO WK-C-PARS-O-FT-TIMESTAMP.
003590           MOVE SPACES TO WK-X-SEG0 WK-X-SEG1 WK-X-SEG2.
003600           MOVE SPACES TO WK-X-SEG3 WK-X-SEG4 WK-X-SEG5.
003610           UNSTRING WK-C-PARS-I-LINE DELIMITED BY "#"
003620               INTO WK-X-SEG0 WK-X-SEG1 WK-X-SEG2
003630                    WK-X-SEG3 WK-X-SEG4 WK-X-SEG5.
003640           PERFORM C310-SPLIT-REALM THRU C310-EX.
003650           PERFORM C320-SPLIT-VISCOUNTRY THRU C320-EX.
003660           PERFORM C330-SPLIT-VISINST THRU C330-EX.
003670           PERFORM C340-SPLIT-CSI THRU C340-EX.
003680           PERFORM C350-SPLIT-RESULT THRU C350-EX.
003690           IF WK-C-PARS-O-FT-RESULT = "OK"
003700               MOVE "Authentication successful" TO
003710                   WK-C-PARS-O-FT-REASON
003720           ELSE
003730               MOVE "Authentication failed" TO
003740                   WK-C-PARS-O-FT-REASON
003750           END-IF.
003760           MOVE WK-C-PARS-O-FT-TIMESTAMP TO WK-X-TS-TEXT.
003770           PERFORM B500-CONVERT-TIMESTAMP THRU B500-EX.
003780           MOVE WK-N-DATE-SORT-VALUE TO WK-C-PARS-O-FT-DATE-SORT.
003790       B400-EX.
003800           EXIT.
003810      *
003820       C310-SPLIT-REALM.
003830           MOVE SPACES TO WK-X-KV-KEY WK-X-KV-VALUE.
003840           UNSTRING WK-X-SEG1 DELIMITED BY "="
003850               INTO WK-X-KV-KEY WK-X-KV-VALUE.
003860           MOVE WK-X-KV-VALUE TO WK-C-PARS-O-FT-REALM.
003870       C310-EX.
003880           EXIT.
003890      *
003900       C320-SPLIT-VISCOUNTRY.
003910           MOVE SPACES TO WK-X-KV-KEY WK-X-KV-VALUE.
003920           UNSTRING WK-X-SEG2 DELIMITED BY "="
003930               INTO WK-X-KV-KEY WK-X-KV-VALUE.
003940           MOVE WK-X-KV-VALUE TO WK-C-PARS-O-FT-VISCOUNTRY.
003950       C320-EX.
003960           EXIT.
003970      *
003980       C330-SPLIT-VISINST.
003990           MOVE SPACES TO WK-X-KV-KEY WK-X-KV-VALUE.
004000           UNSTRING WK-X-SEG3 DELIMITED BY "="
004010               INTO WK-X-KV-KEY WK-X-KV-VALUE.
004020           MOVE WK-X-KV-VALUE TO WK-C-PARS-O-FT-VISINST.
004030       C330-EX.
004040           EXIT.
004050      *
004060       C340-SPLIT-CSI.
004070           MOVE SPACES TO WK-X-KV-KEY WK-X-KV-VALUE.
004080           UNSTRING WK-X-SEG4 DELIMITED BY "="
004090               INTO WK-X-KV-KEY WK-X-KV-VALUE.
004100           MOVE WK-X-KV-VALUE TO WK-C-PARS-O-FT-CSI.
004110       C340-EX.
004120           EXIT.
004130      *
004140       C350-SPLIT-RESULT.
004150           MOVE SPACES TO WK-X-KV-KEY WK-X-KV-VALUE.
004160           UNSTRING WK-X-SEG5 DELIMITED BY "="
004170               INTO WK-X-KV-KEY WK-X-KV-VALUE.
004180           MOVE WK-X-KV-VALUE TO WK-C-PARS-O-FT-RESULT.
004190       C350-EX.
004200           EXIT.
004210      *
004220      *    CONVERT THE 24-CHAR "WWW MMM DD HH:MM:SS YYYY" TIMESTAMP IN
004230      *    WK-X-TS-TEXT INTO A 14-DIGIT SORT VALUE AND AN HOUR FIELD.
004240       B500-CONVERT-TIMESTAMP.
004250           MOVE ZERO TO WK-N-DATE-BUILD.
004260           MOVE WK-X-TS-TEXT(21:4) TO WK-N-DATE-YYYY.
004270           MOVE WK-X-TS-TEXT(9:2)  TO WK-N-DATE-DD.
004280           MOVE WK-X-TS-TEXT(12:2) TO WK-N-DATE-HH.
004290           MOVE WK-X-TS-TEXT(15:2) TO WK-N-DATE-MI.
004300           MOVE WK-X-TS-TEXT(18:2) TO WK-N-DATE-SS.
004310           MOVE ZERO TO WK-N-DATE-MM.
004320           MOVE ZERO TO WK-N-SUB.
004330           PERFORM C500-FIND-MONTH THRU C500-EX
004340               UNTIL WK-N-SUB NOT LESS THAN 12
004350                  OR WK-N-DATE-MM NOT = ZERO.
004360       B500-EX.
004370           EXIT.
004380      *
004390       C500-FIND-MONTH.
004400           ADD 1 TO WK-N-SUB.
004410           IF WK-X-TS-TEXT(5:3) = WK-C-MONTH-NAME(WK-N-SUB)
004420               MOVE WK-C-MONTH-NUM(WK-N-SUB) TO WK-N-DATE-MM
004430           END-IF.
004440       C500-EX.
004450           EXIT.
