000100      *****************************************************************
000110      * COPYBOOK  : PARS
000120      * PURPOSE   : LINKAGE PARAMETER AREA FOR CALLED ROUTINE EDRPARS.
000130      *             EDRBATCH PASSES ONE RAW LOG LINE IN AND RECEIVES
000140      *             BACK THE PARSED ACCESS-RECORD AND/OR FTICKS-RECORD
000150      *             FIELDS, WITH A FOUND FLAG FOR EACH SHAPE.
000160      *****************************************************************
000170      * AMENDMENT HISTORY:
000180      *****************************************************************
000190      * RUN0001 02/06/1991 RHG  - INITIAL VERSION.
000200      *---------------------------------------------------------------*
000210       01  WK-C-PARS-RECORD.
000220           05  WK-C-PARS-INPUT.
000230               10  WK-C-PARS-I-LINE          PIC X(512).
000240      *
000250           05  WK-C-PARS-OUTPUT.
000260               10  WK-C-PARS-O-ACCESS-FOUND  PIC X(01).
000270               10  WK-C-PARS-O-FTICKS-FOUND  PIC X(01).
000280      *                                ACCESS-RECORD FIELDS
000290               10  WK-C-PARS-O-AR-TIMESTAMP  PIC X(24).
000300               10  WK-C-PARS-O-AR-DATE-SORT  PIC 9(14).
000310               10  WK-C-PARS-O-AR-HOUR       PIC 9(02).
000320               10  WK-C-PARS-O-AR-STATUS     PIC X(06).
000330               10  WK-C-PARS-O-AR-USER       PIC X(40).
000340               10  WK-C-PARS-O-AR-STATIONID  PIC X(20).
000350               10  WK-C-PARS-O-AR-CUI        PIC X(32).
000360               10  WK-C-PARS-O-AR-FROM-INST  PIC X(30).
000370               10  WK-C-PARS-O-AR-TO-INST    PIC X(30).
000380               10  WK-C-PARS-O-AR-IP         PIC X(15).
000390               10  WK-C-PARS-O-AR-OPERATOR   PIC X(30).
000400      *                                FTICKS-RECORD FIELDS
000410               10  WK-C-PARS-O-FT-TIMESTAMP  PIC X(24).
000420               10  WK-C-PARS-O-FT-DATE-SORT  PIC 9(14).
000430               10  WK-C-PARS-O-FT-REALM      PIC X(30).
000440               10  WK-C-PARS-O-FT-VISCOUNTRY PIC X(02).
000450               10  WK-C-PARS-O-FT-VISINST    PIC X(30).
000460               10  WK-C-PARS-O-FT-CSI        PIC X(32).
000470               10  WK-C-PARS-O-FT-RESULT     PIC X(04).
000480               10  WK-C-PARS-O-FT-REASON     PIC X(26).
000490               10  FILLER                    PIC X(08).
