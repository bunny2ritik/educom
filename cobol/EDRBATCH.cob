000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    EDRBATCH.
000120      *****************************************************************
000130      * AUTHOR.       R H GOVEKAR.
000140      *****************************************************************
000150       AUTHOR.        R H GOVEKAR.
000160       INSTALLATION.  EDUNET COMPUTER CENTRE.
000170       DATE-WRITTEN.  20/06/1991.
000180       DATE-COMPILED.
000190       SECURITY.      THIS PROGRAM IS THE PROPERTY OF EDUNET COMPUTER
000200                       CENTRE AND IS NOT TO BE DISCLOSED OUTSIDE THE
000210                       INSTALLATION WITHOUT WRITTEN PERMISSION.
000220      *****************************************************************
000230      * PROGRAM      : EDRBATCH
000240      * PURPOSE      : NIGHTLY BATCH ANALYZER FOR THE CAMPUS EDUROAM
000250      *                RADIUS ACCESS LOG.  READS THE RAW LOG, CALLS
000260      *                EDRPARS TO RECOGNIZE AND EXTRACT EACH LINE,
000270      *                CALLS EDRENRC TO ENRICH EVERY ACCESS EVENT,
000280      *                ACCUMULATES RUN-LEVEL STATISTICS, AND PRINTS THE
000290      *                SUMMARY-REPORT.
000300      * CALLS        : EDRPARS, EDRENRC.
000310      * INPUT        : EDUROAM-LOG.
000320      * OUTPUT       : ACCESS-EXTRACT, FTICKS-EXTRACT, ENRICHED-EXTRACT,
000330      *                SUMMARY-REPORT.
000340      *****************************************************************
000350      * AMENDMENT HISTORY
000360      *****************************************************************
000370      * RUN0004 20/06/1991 RHG  - INITIAL VERSION.  ACCESS-EXTRACT AND
000380      *                           FTICKS-EXTRACT ONLY - NO ENRICHMENT
000390      *                           OR REPORT YET (THOSE CAME WITH THE
000400      *                           NEXT TWO PHASES OF THE PROJECT).
000410      *---------------------------------------------------------------*
000420      * RUN0013 02/04/1993 PDS  - ADDED THE CALL TO EDRENRC AND THE
000430      *                           ENRICHED-EXTRACT FILE.
000440      *---------------------------------------------------------------*
000450      * RUN0020 14/06/1995 RHG  - ADDED THE U3 AGGREGATION TABLES AND
000460      *                           THE FIRST CUT OF SUMMARY-REPORT
000470      *                           (OVERALL METRICS BLOCK ONLY).
000480      *---------------------------------------------------------------*
000490      * RUN0024 11/11/1996 KVN  - ADDED THE INDIAN/FOREIGN SECTIONS,
000500      *                           THE ROAMING SECTION AND THE PER-HOUR
000510      *                           TABLE TO THE REPORT.
000520      *---------------------------------------------------------------*
000530      * RUN0028 14/02/1999 SMP  - YEAR 2000 REVIEW.  AR-DATE-SORT AND
000540      *                           FT-DATE-SORT ALREADY CARRY A FULL
000550      *                           FOUR-DIGIT YEAR FROM EDRPARS; NO CODE
000560      *                           CHANGE REQUIRED.  ENTRY MADE FOR THE
000570      *                           AUDIT TRAIL.
000580      *---------------------------------------------------------------*
000590      * RUN0030 09/09/1999 SMP  - ADDED THE "NO VALID EDUROAM LOG
000600      *                           ENTRIES" CHECK SO AN EMPTY OR
000610      *                           UNRECOGNIZED LOG FILE PRODUCES A
000620      *                           CLEAN REPORT INSTEAD OF A ZERO-
000630      *                           DIVIDE ABEND IN THE RATE CALCULATION.
000640      *---------------------------------------------------------------*
000650      * RUN0040 19/09/2001 TLK  - ADDED THE INSTITUTION STATISTICS
000660      *                           CONTROL-BREAK SECTION AND THE
000670      *                           TRAILER RECORD COUNTS (HELPDESK
000680      *                           2001-0877).
000690      *---------------------------------------------------------------*
000700      * RUN0047 03/08/2004 NBJ  - ADDED THE "FOREIGN USERS IN INDIA"
000710      *                           TALLY AND ITS TOP-5 INSTITUTION
000720      *                           TABLE TO THE FOREIGN USERS SECTION.
000730      *---------------------------------------------------------------*
000740      * RUN0052 17/02/2008 MVS  - ADDED THE TABLE-OVERFLOW COUNTERS AND
000750      *                           THEIR NOTES ON THE TRAILER (TICKET
000760      *                           NOC-3108 - A CONFERENCE WEEK LOG RAN
000770      *                           PAST THE 500-USER BOUND).
000780      *---------------------------------------------------------------*
000790      * RUN0057 21/03/2011 MVS  - ADDED THE BLANK-LINE SKIP SO BLANK
000800      *                           LINES IN THE LOG ARE NOT COUNTED AS
000810      *                           SKIPPED LINES (TICKET NOC-4471).
000820      *---------------------------------------------------------------*
000830      * RUN0061 14/09/2012 KVN  - WK-N-RATE-RAW WAS TWO DECIMALS BUT THE
000840      *                           PRINTED FIELD IS ONE - THE MOVE TO
000850      *                           WK-X-RATE-EDIT WAS TRUNCATING, NOT
000860      *                           ROUNDING, THE SECOND DECIMAL, SO A
000870      *                           66.666 PERCENT RATE CAME OUT 66.6
000880      *                           INSTEAD OF 66.7.  WK-N-RATE-RAW IS NOW
000890      *                           HELD TO ONE DECIMAL SO THE ROUNDED
000900      *                           COMPUTE CARRIES STRAIGHT THROUGH TO THE
000910      *                           REPORT (HELPDESK 2012-0440).
000920      *---------------------------------------------------------------*
000930      * RUN0062 02/11/2012 KVN  - THE PLAIN COUNTS ON THE OVERALL-METRICS,
000940      *                           INDIAN, FOREIGN, ROAMING AND TRAILER
000950      *                           BLOCKS WERE BEING MOVED THROUGH
000960      *                           WK-X-RATE-EDIT (PIC ZZ9.9) ON THEIR WAY
000970      *                           TO PRT-LV-VALUE, WHICH IS A ONE-DECIMAL
000980      *                           EDIT MEANT ONLY FOR THE SUCCESS-RATE
000990      *                           PERCENTAGE - EVERY COUNT WAS PRINTING
001000      *                           WITH A SPURIOUS ".0" (E.G. "42.0" USERS).
001010      *                           ADDED A SEPARATE WHOLE-NUMBER EDIT FIELD,
001020      *                           WK-X-COUNT-EDIT, AND ROUTED ALL THE
001030      *                           PLAIN COUNTS THROUGH IT INSTEAD
001040      *                           (HELPDESK 2012-0511).
001050      *---------------------------------------------------------------*
001060       ENVIRONMENT DIVISION.
001070       CONFIGURATION SECTION.
001080       SOURCE-COMPUTER.  IBM-AS400.
001090       OBJECT-COMPUTER.  IBM-AS400.
001100       SPECIAL-NAMES.
001110           CLASS ALPHA-UPPER  IS "A" THRU "Z"
001120           UPSI-0 ON STATUS IS WK-S-UPSI-0-ON
001130                  OFF STATUS IS WK-S-UPSI-0-OFF.
001140       INPUT-OUTPUT SECTION.
001150       FILE-CONTROL.
001160           SELECT EDUROAM-LOG     ASSIGN TO EDUROAMLOG
001170                  ORGANIZATION IS LINE SEQUENTIAL
001180                  FILE STATUS IS WK-C-FILE-STATUS.
001190           SELECT ACCESS-EXTRACT  ASSIGN TO ACCESSEXT
001200                  ORGANIZATION IS SEQUENTIAL
001210                  FILE STATUS IS WK-C-FILE-STATUS.
001220           SELECT FTICKS-EXTRACT  ASSIGN TO FTICKSEXT
001230                  ORGANIZATION IS SEQUENTIAL
001240                  FILE STATUS IS WK-C-FILE-STATUS.
001250           SELECT ENRICHED-EXTRACT ASSIGN TO ENRCHEXT
001260                  ORGANIZATION IS SEQUENTIAL
001270                  FILE STATUS IS WK-C-FILE-STATUS.
001280           SELECT SUMMARY-REPORT  ASSIGN TO SUMMARYRPT
001290                  ORGANIZATION IS LINE SEQUENTIAL
001300                  FILE STATUS IS WK-C-FILE-STATUS.
001310       DATA DIVISION.
001320       FILE SECTION.
001330       FD  EDUROAM-LOG
001340           RECORDING MODE IS F.
001350           COPY EDRLOG.
001360      *
001370       FD  ACCESS-EXTRACT
001380           RECORDING MODE IS F.
001390           COPY EDRACC.
001400      *
001410       FD  FTICKS-EXTRACT
001420           RECORDING MODE IS F.
001430           COPY EDRFTK.
001440      *
001450       FD  ENRICHED-EXTRACT
001460           RECORDING MODE IS F.
001470           COPY EDRENR.
001480      *
001490       FD  SUMMARY-REPORT
001500           RECORDING MODE IS F.
001510       01  SUMMARY-REPORT-LINE.
001520           05  SRL-TEXT                 PIC X(131).
001530           05  FILLER                   PIC X(001).
001540      *
001550       WORKING-STORAGE SECTION.
001560       01  WK-C-COMMON.
001570           COPY EDRWRK.
001580      *
001590       COPY PARS.
001600      *
001610       COPY ENRC.
001620      *
001630       COPY EDRPRT.
001640      *
001650      *    DISTINCT-USER TABLE - ONE ROW PER USER ID SEEN.
001660       01  WK-C-USER-TABLE.
001670           05  WK-USER-ENTRY OCCURS 500 TIMES.
001680               10  WK-USR-ID            PIC X(40).
001690               10  WK-USR-TYPE          PIC X(07).
001700               10  WK-USR-HOME-CTRY     PIC X(12).
001710               10  WK-USR-TOTAL-CONN    PIC 9(05) COMP.
001720               10  WK-USR-SUCC-CONN     PIC 9(05) COMP.
001730               10  WK-USR-ROAM-CONN     PIC 9(05) COMP.
001740               10  WK-USR-ROAM-FLAG     PIC X(01).
001750               10  FILLER               PIC X(02).
001760      *
001770      *    DESTINATION-INSTITUTION SUMMARY TABLE - FIRST-SEEN ORDER.
001780       01  WK-C-INST-TABLE.
001790           05  WK-INST-ENTRY OCCURS 100 TIMES.
001800               10  WK-INS-NAME          PIC X(30).
001810               10  WK-INS-USER-COUNT    PIC 9(05) COMP.
001820               10  WK-INS-SUCC-CONN     PIC 9(05) COMP.
001830               10  WK-INS-ROAM-CONN     PIC 9(05) COMP.
001840               10  WK-INS-TOTAL-CONN    PIC 9(05) COMP.
001850               10  FILLER               PIC X(02).
001860      *
001870      *    (INSTITUTION-SUBSCRIPT, USER-ID) PAIRS ALREADY COUNTED AS A
001880      *    DISTINCT USER OF THAT INSTITUTION - AVOIDS DOUBLE-COUNTING.
001890       01  WK-C-INST-USER-SEEN-TABLE.
001900           05  WK-IUS-ENTRY OCCURS 2000 TIMES.
001910               10  WK-IUS-INST-SUB      PIC 9(03) COMP.
001920               10  WK-IUS-USER-ID       PIC X(40).
001930               10  FILLER               PIC X(01).
001940      *
001950      *    HOME-COUNTRY TABLE - EVERY DISTINCT USER'S HOME COUNTRY,
001960      *    WITH A SEPARATE SUB-COUNT OF FOREIGN USERS ONLY (USED FOR
001970      *    THE "HOME COUNTRIES" TABLE IN THE FOREIGN USERS SECTION).
001980       01  WK-C-HOME-CTRY-TABLE.
001990           05  WK-HCT-ENTRY OCCURS 50 TIMES.
002000               10  WK-HCT-NAME          PIC X(12).
002010               10  WK-HCT-ALL-COUNT     PIC 9(05) COMP.
002020               10  WK-HCT-FOREIGN-COUNT PIC 9(05) COMP.
002030               10  FILLER               PIC X(02).
002040      *
002050      *    VISITING-COUNTRY TALLY FOR INDIAN USERS ONLY.
002060       01  WK-C-VISIT-CTRY-TABLE.
002070           05  WK-VCT-ENTRY OCCURS 50 TIMES.
002080               10  WK-VCT-NAME          PIC X(13).
002090               10  WK-VCT-COUNT         PIC 9(05) COMP.
002100               10  FILLER               PIC X(02).
002110      *
002120      *    HOME-COUNTRY/VISITING-COUNTRY PAIR TALLY, ROAMING RECORDS
002130      *    ONLY.
002140       01  WK-C-PATTERN-TABLE.
002150           05  WK-PAT-ENTRY OCCURS 50 TIMES.
002160               10  WK-PAT-HOME          PIC X(12).
002170               10  WK-PAT-VISIT         PIC X(13).
002180               10  WK-PAT-COUNT         PIC 9(05) COMP.
002190               10  FILLER               PIC X(02).
002200      *
002210      *    PER-HOUR-OF-DAY CONNECTION COUNT - SUBSCRIPT = HOUR + 1.
002220       01  WK-C-HOUR-TABLE.
002230           05  WK-HOUR-ENTRY OCCURS 24 TIMES.
002240               10  WK-HOUR-COUNT        PIC 9(07) COMP.
002250               10  FILLER               PIC X(02).
002260      *
002270      *    DESTINATION INSTITUTIONS OF FOREIGN USERS VISITING INDIA.
002280       01  WK-C-FI-INST-TABLE.
002290           05  WK-FI-INST-ENTRY OCCURS 20 TIMES.
002300               10  WK-FI-INST-NAME      PIC X(30).
002310               10  WK-FI-INST-COUNT     PIC 9(05) COMP.
002320               10  FILLER               PIC X(02).
002330      *
002340       01  WK-C-FI-USER-SEEN-TABLE.
002350           05  WK-FI-USER-ENTRY OCCURS 200 TIMES PIC X(40).
002360      *
002370      *    TOP-N RESULT AREAS FOR THE REPORT RANKINGS.
002380       01  WK-C-TOP-INST-TABLE.
002390           05  WK-TOP-INST-ENTRY OCCURS 5 TIMES.
002400               10  WK-TOP-INST-NAME     PIC X(30).
002410               10  WK-TOP-INST-COUNT    PIC 9(05) COMP.
002420               10  FILLER               PIC X(02).
002430      *
002440       01  WK-C-TOP-PATTERN-TABLE.
002450           05  WK-TOP-PAT-ENTRY OCCURS 5 TIMES.
002460               10  WK-TOP-PAT-HOME      PIC X(12).
002470               10  WK-TOP-PAT-VISIT     PIC X(13).
002480               10  WK-TOP-PAT-COUNT     PIC 9(05) COMP.
002490               10  FILLER               PIC X(02).
002500      *
002510       01  WK-C-TOP-HOUR-TABLE.
002520           05  WK-TOP-HOUR-ENTRY OCCURS 3 TIMES.
002530               10  WK-TOP-HOUR-NUM      PIC 9(02).
002540               10  WK-TOP-HOUR-COUNT    PIC 9(07) COMP.
002550               10  FILLER               PIC X(02).
002560      *
002570       01  WK-C-TOP-FI-INST-TABLE.
002580           05  WK-TOP-FI-INST-ENTRY OCCURS 5 TIMES.
002590               10  WK-TOP-FI-INST-NAME  PIC X(30).
002600               10  WK-TOP-FI-INST-COUNT PIC 9(05) COMP.
002610               10  FILLER               PIC X(02).
002620      *
002630      *    PICKED-ALREADY FLAGS USED BY THE TOP-N SELECTION PARAGRAPHS.
002640       01  WK-C-INST-PICKED-TABLE.
002650           05  WK-INST-PICKED OCCURS 100 TIMES PIC X(01).
002660       01  WK-C-PATTERN-PICKED-TABLE.
002670           05  WK-PATTERN-PICKED OCCURS 50 TIMES PIC X(01).
002680       01  WK-C-HOUR-PICKED-TABLE.
002690           05  WK-HOUR-PICKED OCCURS 24 TIMES PIC X(01).
002700       01  WK-C-FI-INST-PICKED-TABLE.
002710           05  WK-FI-INST-PICKED OCCURS 20 TIMES PIC X(01).
002720      *
002730      *    RUN-LEVEL SCALAR COUNTERS.
002740       01  WK-N-TOTALS.
002750           05  WK-N-TOTAL-CONN          PIC 9(07) COMP VALUE ZERO.
002760           05  WK-N-ACCEPT-CONN         PIC 9(07) COMP VALUE ZERO.
002770           05  WK-N-REJECT-CONN         PIC 9(07) COMP VALUE ZERO.
002780           05  WK-N-ROAMING-CONN        PIC 9(07) COMP VALUE ZERO.
002790           05  WK-N-ACCESS-PARSED       PIC 9(07) COMP VALUE ZERO.
002800           05  WK-N-FTICKS-PARSED       PIC 9(07) COMP VALUE ZERO.
002810           05  WK-N-SKIPPED-LINES       PIC 9(07) COMP VALUE ZERO.
002820           05  WK-N-INDIAN-USERS        PIC 9(05) COMP VALUE ZERO.
002830           05  WK-N-FOREIGN-USERS       PIC 9(05) COMP VALUE ZERO.
002840           05  WK-N-ROAMING-USERS       PIC 9(05) COMP VALUE ZERO.
002850           05  WK-N-INDIAN-TOTAL-CONN   PIC 9(07) COMP VALUE ZERO.
002860           05  WK-N-INDIAN-SUCC-CONN    PIC 9(07) COMP VALUE ZERO.
002870           05  WK-N-INDIAN-ROAM-CONN    PIC 9(07) COMP VALUE ZERO.
002880           05  WK-N-FOREIGN-TOTAL-CONN  PIC 9(07) COMP VALUE ZERO.
002890           05  WK-N-FOREIGN-SUCC-CONN   PIC 9(07) COMP VALUE ZERO.
002900           05  WK-N-FOREIGN-IN-INDIA    PIC 9(05) COMP VALUE ZERO.
002910      *
002920       01  WK-N-OVERFLOWS.
002930           05  WK-N-USER-OVERFLOW       PIC 9(05) COMP VALUE ZERO.
002940           05  WK-N-INST-OVERFLOW       PIC 9(05) COMP VALUE ZERO.
002950           05  WK-N-IUS-OVERFLOW        PIC 9(05) COMP VALUE ZERO.
002960           05  WK-N-CTRY-OVERFLOW       PIC 9(05) COMP VALUE ZERO.
002970           05  WK-N-VCT-OVERFLOW        PIC 9(05) COMP VALUE ZERO.
002980           05  WK-N-PATTERN-OVERFLOW    PIC 9(05) COMP VALUE ZERO.
002990           05  WK-N-FI-INST-OVERFLOW    PIC 9(05) COMP VALUE ZERO.
003000           05  WK-N-FI-USER-OVERFLOW    PIC 9(05) COMP VALUE ZERO.
003010      *
003020       01  WK-N-COUNTS.
003030           05  WK-N-USER-COUNT          PIC 9(03) COMP VALUE ZERO.
003040           05  WK-N-INST-COUNT          PIC 9(03) COMP VALUE ZERO.
003050           05  WK-N-IUS-COUNT           PIC 9(04) COMP VALUE ZERO.
003060           05  WK-N-HCT-COUNT           PIC 9(02) COMP VALUE ZERO.
003070           05  WK-N-VCT-COUNT           PIC 9(02) COMP VALUE ZERO.
003080           05  WK-N-PATTERN-COUNT       PIC 9(02) COMP VALUE ZERO.
003090           05  WK-N-FI-INST-COUNT       PIC 9(02) COMP VALUE ZERO.
003100           05  WK-N-FI-USER-COUNT       PIC 9(03) COMP VALUE ZERO.
003110      *
003120       01  WK-N-SUBSCRIPTS.
003130           05  WK-N-USER-SUB            PIC 9(03) COMP VALUE ZERO.
003140           05  WK-N-INST-SUB            PIC 9(03) COMP VALUE ZERO.
003150           05  WK-N-IUS-SUB             PIC 9(04) COMP VALUE ZERO.
003160           05  WK-N-HCT-SUB             PIC 9(02) COMP VALUE ZERO.
003170           05  WK-N-VCT-SUB             PIC 9(02) COMP VALUE ZERO.
003180           05  WK-N-PATTERN-SUB         PIC 9(02) COMP VALUE ZERO.
003190           05  WK-N-HOUR-SUB            PIC 9(02) COMP VALUE ZERO.
003200           05  WK-N-FI-INST-SUB         PIC 9(02) COMP VALUE ZERO.
003210           05  WK-N-FI-USER-SUB         PIC 9(03) COMP VALUE ZERO.
003220           05  WK-N-PICK-SUB            PIC 9(02) COMP VALUE ZERO.
003230           05  WK-N-BEST-SUB            PIC 9(03) COMP VALUE ZERO.
003240           05  WK-N-BEST-COUNT          PIC 9(07) COMP VALUE ZERO.
003250           05  WK-N-RANK-SUB            PIC 9(02) COMP VALUE ZERO.
003260      *
003270       01  WK-S-SWITCHES.
003280           05  WK-S-EOF-SWITCH          PIC X(01) VALUE "N".
003290               88  WK-S-AT-END-OF-FILE       VALUE "Y".
003300           05  WK-S-NO-VALID-ENTRIES    PIC X(01) VALUE "N".
003310               88  WK-S-EMPTY-RUN             VALUE "Y".
003320           05  WK-S-ALREADY-SEEN        PIC X(01) VALUE "N".
003330               88  WK-S-USER-ALREADY-SEEN    VALUE "Y".
003340      *
003350      *    RATE-CALCULATION WORK AREA.
003360       01  WK-N-RATE-WORK.
003370           05  WK-N-RATE-NUMERATOR      PIC 9(09) COMP.
003380           05  WK-N-RATE-RAW            PIC 9(03)V9(01) COMP-3.
003390       01  WK-N-RATE-VIEW REDEFINES WK-N-RATE-WORK.
003400           05  FILLER                   PIC X(04).
003410           05  WK-N-RATE-INT            PIC 9(03).
003420           05  WK-N-RATE-DEC            PIC 9(02)V9(02).
003430      *
003440      *    HOUR-OF-DAY NUMERIC-TO-DISPLAY CONVERSION AREA.
003450       01  WK-N-HOUR-NUMERIC-AREA.
003460           05  WK-N-HOUR-NUMERIC        PIC 9(02).
003470       01  WK-X-HOUR-DISPLAY-VIEW REDEFINES WK-N-HOUR-NUMERIC-AREA.
003480           05  WK-X-HOUR-DISPLAY        PIC X(02).
003490      *
003500      *    ONE DESTINATION-INSTITUTION ROW, LAID OVER A SINGLE
003510      *    ALPHANUMERIC FIELD SO A WHOLE ROW CAN BE TESTED FOR BLANKS
003520      *    IN ONE COMPARISON.
003530       01  WK-X-INST-BLANK-TEST-AREA.
003540           05  WK-X-INST-BLANK-NAME     PIC X(30).
003550       01  WK-X-INST-BLANK-TEST-VIEW REDEFINES WK-X-INST-BLANK-TEST-AREA.
003560           05  WK-X-INST-BLANK-WHOLE    PIC X(30).
003570      *
003580      *    WK-X-RATE-EDIT IS FOR THE SUCCESS-RATE PERCENTAGE ONLY - SEE
003590      *    D250-COMPUTE-RATE.  RUN0062 - EVERY PLAIN WHOLE-NUMBER COUNT
003600      *    ON THE REPORT MUST GO THROUGH WK-X-COUNT-EDIT INSTEAD, NOT
003610      *    WK-X-RATE-EDIT, OR IT PICKS UP A SPURIOUS DECIMAL POINT.
003620       01  WK-X-WORK-FIELDS.
003630           05  WK-X-RATE-EDIT           PIC ZZ9.9.
003640           05  WK-X-PCT-SIGN            PIC X(01) VALUE "%".
003650           05  WK-X-COUNT-EDIT          PIC ZZZ,ZZ9.
003660      *
003670       PROCEDURE DIVISION.
003680      *
003690       MAIN-MODULE.
003700           PERFORM A000-OPEN-FILES THRU A000-EX.
003710           PERFORM B000-READ-LOG-LOOP THRU B000-EX
003720               UNTIL WK-S-AT-END-OF-FILE.
003730           PERFORM B900-CHECK-EMPTY-RUN THRU B900-EX.
003740           PERFORM D100-PRINT-HEADER THRU D100-EX.
003750           IF WK-S-EMPTY-RUN
003760               PERFORM D150-PRINT-EMPTY-RUN-NOTE THRU D150-EX
003770           ELSE
003780               PERFORM D200-PRINT-OVERALL-METRICS THRU D200-EX
003790               PERFORM D300-PRINT-INDIAN-SECTION THRU D300-EX
003800               PERFORM D400-PRINT-FOREIGN-SECTION THRU D400-EX
003810               PERFORM D500-PRINT-ROAMING-SECTION THRU D500-EX
003820               PERFORM D600-PRINT-RATES-TIMING THRU D600-EX
003830               PERFORM D700-PRINT-INSTITUTION-STATS THRU D700-EX
003840           END-IF.
003850           PERFORM D800-PRINT-TRAILER THRU D800-EX.
003860           PERFORM Z000-CLOSE-FILES THRU Z000-EX.
003870           GOBACK.
003880      *
003890       A000-OPEN-FILES.
003900           OPEN INPUT  EDUROAM-LOG.
003910           OPEN OUTPUT ACCESS-EXTRACT.
003920           OPEN OUTPUT FTICKS-EXTRACT.
003930           OPEN OUTPUT ENRICHED-EXTRACT.
003940           OPEN OUTPUT SUMMARY-REPORT.
003950       A000-EX.
003960           EXIT.
003970      *
003980      *    U1 - READ THE RAW LOG TO END OF FILE.
003990       B000-READ-LOG-LOOP.
004000           READ EDUROAM-LOG
004010               AT END
004020                   MOVE "Y" TO WK-S-EOF-SWITCH
004030               NOT AT END
004040                   PERFORM B100-PROCESS-ONE-LINE THRU B100-EX
004050           END-READ.
004060       B000-EX.
004070           EXIT.
004080      *
004090       B100-PROCESS-ONE-LINE.
004100           IF LOG-LINE-TEXT = SPACES
004110               GO TO B100-EX
004120           END-IF.
004130           MOVE LOG-LINE-TEXT TO WK-C-PARS-I-LINE.
004140           CALL "EDRPARS" USING WK-C-PARS-RECORD.
004150           IF WK-C-PARS-O-ACCESS-FOUND = "Y"
004160               ADD 1 TO WK-N-ACCESS-PARSED
004170               PERFORM B200-WRITE-ACCESS-RECORD THRU B200-EX
004180               PERFORM C100-ENRICH-ONE-RECORD THRU C100-EX
004190           END-IF.
004200           IF WK-C-PARS-O-FTICKS-FOUND = "Y"
004210               ADD 1 TO WK-N-FTICKS-PARSED
004220               PERFORM B300-WRITE-FTICKS-RECORD THRU B300-EX
004230           END-IF.
004240           IF WK-C-PARS-O-ACCESS-FOUND NOT = "Y"
004250              AND WK-C-PARS-O-FTICKS-FOUND NOT = "Y"
004260               ADD 1 TO WK-N-SKIPPED-LINES
004270           END-IF.
004280       B100-EX.
004290           EXIT.
004300      *
004310       B200-WRITE-ACCESS-RECORD.
004320           MOVE WK-C-PARS-O-AR-TIMESTAMP TO AR-TIMESTAMP.
004330           MOVE WK-C-PARS-O-AR-DATE-SORT TO AR-DATE-SORT.
004340           MOVE WK-C-PARS-O-AR-HOUR      TO AR-HOUR.
004350           MOVE WK-C-PARS-O-AR-STATUS    TO AR-STATUS.
004360           MOVE WK-C-PARS-O-AR-USER      TO AR-USER.
004370           MOVE WK-C-PARS-O-AR-STATIONID TO AR-STATIONID.
004380           MOVE WK-C-PARS-O-AR-CUI       TO AR-CUI.
004390           MOVE WK-C-PARS-O-AR-FROM-INST TO AR-FROM-INST.
004400           MOVE WK-C-PARS-O-AR-TO-INST   TO AR-TO-INST.
004410           MOVE WK-C-PARS-O-AR-IP        TO AR-IP.
004420           MOVE WK-C-PARS-O-AR-OPERATOR  TO AR-OPERATOR.
004430           MOVE SPACES TO FILLER OF ACCESS-RECORD.
004440           WRITE ACCESS-RECORD.
004450       B200-EX.
004460           EXIT.
004470      *
004480       B300-WRITE-FTICKS-RECORD.
004490           MOVE WK-C-PARS-O-FT-TIMESTAMP  TO FT-TIMESTAMP.
004500           MOVE WK-C-PARS-O-FT-DATE-SORT  TO FT-DATE-SORT.
004510           MOVE WK-C-PARS-O-FT-REALM      TO FT-REALM.
004520           MOVE WK-C-PARS-O-FT-VISCOUNTRY TO FT-VISCOUNTRY.
004530           MOVE WK-C-PARS-O-FT-VISINST    TO FT-VISINST.
004540           MOVE WK-C-PARS-O-FT-CSI        TO FT-CSI.
004550           MOVE WK-C-PARS-O-FT-RESULT     TO FT-RESULT.
004560           MOVE WK-C-PARS-O-FT-REASON     TO FT-REASON.
004570           MOVE SPACES TO FILLER OF FTICKS-RECORD.
004580           WRITE FTICKS-RECORD.
004590       B300-EX.
004600           EXIT.
004610      *
004620      *    U2 - ENRICH THE ACCESS EVENT JUST PARSED AND WRITE THE
004630      *    ENRICHED-EXTRACT RECORD, THEN ROLL IT INTO U3.
004640       C100-ENRICH-ONE-RECORD.
004650           MOVE WK-C-PARS-O-AR-USER      TO WK-C-ENRC-I-USER.
004660           MOVE WK-C-PARS-O-AR-FROM-INST TO WK-C-ENRC-I-FROM-INST.
004670           MOVE WK-C-PARS-O-AR-TO-INST   TO WK-C-ENRC-I-TO-INST.
004680           MOVE WK-C-PARS-O-AR-IP        TO WK-C-ENRC-I-IP.
004690           MOVE WK-C-PARS-O-AR-STATUS    TO WK-C-ENRC-I-STATUS.
004700           CALL "EDRENRC" USING WK-C-ENRC-RECORD.
004710           MOVE WK-C-PARS-O-AR-TIMESTAMP TO EA-TIMESTAMP.
004720           MOVE WK-C-PARS-O-AR-DATE-SORT TO EA-DATE-SORT.
004730           MOVE WK-C-PARS-O-AR-HOUR      TO EA-HOUR.
004740           MOVE WK-C-PARS-O-AR-STATUS    TO EA-STATUS.
004750           MOVE WK-C-PARS-O-AR-USER      TO EA-USER.
004760           MOVE WK-C-PARS-O-AR-STATIONID TO EA-STATIONID.
004770           MOVE WK-C-PARS-O-AR-CUI       TO EA-CUI.
004780           MOVE WK-C-PARS-O-AR-FROM-INST TO EA-FROM-INST.
004790           MOVE WK-C-PARS-O-AR-TO-INST   TO EA-TO-INST.
004800           MOVE WK-C-PARS-O-AR-IP        TO EA-IP.
004810           MOVE WK-C-PARS-O-AR-OPERATOR  TO EA-OPERATOR.
004820           MOVE WK-C-ENRC-O-REALM         TO EA-REALM.
004830           MOVE WK-C-ENRC-O-USER-TYPE     TO EA-USER-TYPE.
004840           MOVE WK-C-ENRC-O-HOME-COUNTRY  TO EA-HOME-COUNTRY.
004850           MOVE WK-C-ENRC-O-VISIT-COUNTRY TO EA-VISIT-COUNTRY.
004860           MOVE WK-C-ENRC-O-ROAMING-FLAG  TO EA-ROAMING-FLAG.
004870           MOVE WK-C-ENRC-O-RESULT        TO EA-RESULT.
004880           MOVE SPACES TO FILLER OF ENRICHED-ACCESS-RECORD.
004890           WRITE ENRICHED-ACCESS-RECORD.
004900           PERFORM C950-UPDATE-TOTALS THRU C950-EX.
004910           PERFORM C200-UPDATE-USER-TABLE THRU C200-EX.
004920           PERFORM C300-UPDATE-INST-TABLE THRU C300-EX.
004930           PERFORM C500-UPDATE-HOME-CTRY-TABLE THRU C500-EX.
004940           IF EA-USER-TYPE = "INDIAN"
004950               PERFORM C600-UPDATE-VISIT-CTRY-TABLE THRU C600-EX
004960           END-IF.
004970           IF EA-ROAMING-FLAG = "Y"
004980               PERFORM C700-UPDATE-PATTERN-TABLE THRU C700-EX
004990           END-IF.
005000           PERFORM C800-UPDATE-HOUR-TABLE THRU C800-EX.
005010           IF EA-USER-TYPE = "FOREIGN" AND EA-VISIT-COUNTRY = "India"
005020               PERFORM C900-UPDATE-FOREIGN-IN-INDIA THRU C900-EX
005030           END-IF.
005040       C100-EX.
005050           EXIT.
005060      *
005070       C950-UPDATE-TOTALS.
005080           ADD 1 TO WK-N-TOTAL-CONN.
005090           IF EA-RESULT = "Success"
005100               ADD 1 TO WK-N-ACCEPT-CONN
005110           ELSE
005120               ADD 1 TO WK-N-REJECT-CONN
005130           END-IF.
005140           IF EA-ROAMING-FLAG = "Y"
005150               ADD 1 TO WK-N-ROAMING-CONN
005160           END-IF.
005170           IF EA-USER-TYPE = "INDIAN"
005180               ADD 1 TO WK-N-INDIAN-TOTAL-CONN
005190               IF EA-RESULT = "Success"
005200                   ADD 1 TO WK-N-INDIAN-SUCC-CONN
005210               END-IF
005220               IF EA-ROAMING-FLAG = "Y"
005230                   ADD 1 TO WK-N-INDIAN-ROAM-CONN
005240               END-IF
005250           ELSE
005260               ADD 1 TO WK-N-FOREIGN-TOTAL-CONN
005270               IF EA-RESULT = "Success"
005280                   ADD 1 TO WK-N-FOREIGN-SUCC-CONN
005290               END-IF
005300           END-IF.
005310       C950-EX.
005320           EXIT.
005330      *
005340      *    FIND-OR-ADD THE USER ROW, UPDATE ITS COUNTERS, AND COUNT
005350      *    NEW-DISTINCT-USER OCCURRENCES BY TYPE/ROAMING.
005360       C200-UPDATE-USER-TABLE.
005370           IF EA-USER = "unknown"
005380               GO TO C200-EX
005390           END-IF.
005400           MOVE "N" TO WK-S-ALREADY-SEEN.
005410           MOVE ZERO TO WK-N-USER-SUB.
005420           PERFORM C210-SEARCH-USER THRU C210-EX
005430               UNTIL WK-N-USER-SUB NOT LESS THAN WK-N-USER-COUNT
005440                  OR WK-S-USER-ALREADY-SEEN.
005450           IF NOT WK-S-USER-ALREADY-SEEN
005460               IF WK-N-USER-COUNT GREATER THAN OR EQUAL TO 500
005470                   ADD 1 TO WK-N-USER-OVERFLOW
005480                   GO TO C200-EX
005490               END-IF
005500               ADD 1 TO WK-N-USER-COUNT
005510               MOVE WK-N-USER-COUNT TO WK-N-USER-SUB
005520               MOVE EA-USER TO WK-USR-ID(WK-N-USER-SUB)
005530               MOVE EA-USER-TYPE TO WK-USR-TYPE(WK-N-USER-SUB)
005540               MOVE EA-HOME-COUNTRY TO WK-USR-HOME-CTRY(WK-N-USER-SUB)
005550               MOVE ZERO TO WK-USR-TOTAL-CONN(WK-N-USER-SUB)
005560               MOVE ZERO TO WK-USR-SUCC-CONN(WK-N-USER-SUB)
005570               MOVE ZERO TO WK-USR-ROAM-CONN(WK-N-USER-SUB)
005580               MOVE "N" TO WK-USR-ROAM-FLAG(WK-N-USER-SUB)
005590               IF EA-USER-TYPE = "INDIAN"
005600                   ADD 1 TO WK-N-INDIAN-USERS
005610               ELSE
005620                   ADD 1 TO WK-N-FOREIGN-USERS
005630               END-IF
005640           END-IF.
005650           ADD 1 TO WK-USR-TOTAL-CONN(WK-N-USER-SUB).
005660           IF EA-RESULT = "Success"
005670               ADD 1 TO WK-USR-SUCC-CONN(WK-N-USER-SUB)
005680           END-IF.
005690           IF EA-ROAMING-FLAG = "Y"
005700               ADD 1 TO WK-USR-ROAM-CONN(WK-N-USER-SUB)
005710               IF WK-USR-ROAM-FLAG(WK-N-USER-SUB) NOT = "Y"
005720                   MOVE "Y" TO WK-USR-ROAM-FLAG(WK-N-USER-SUB)
005730                   ADD 1 TO WK-N-ROAMING-USERS
005740               END-IF
005750           END-IF.
005760       C200-EX.
005770           EXIT.
005780      *
005790       C210-SEARCH-USER.
005800           ADD 1 TO WK-N-USER-SUB.
005810           IF WK-USR-ID(WK-N-USER-SUB) = EA-USER
005820               MOVE "Y" TO WK-S-ALREADY-SEEN
005830           END-IF.
005840       C210-EX.
005850           EXIT.
005860      *
005870      *    FIND-OR-ADD THE DESTINATION-INSTITUTION ROW AND UPDATE ITS
005880      *    COUNTERS.
005890       C300-UPDATE-INST-TABLE.
005900           MOVE EA-TO-INST TO WK-X-INST-BLANK-NAME.
005910           IF WK-X-INST-BLANK-WHOLE = SPACES
005920               GO TO C300-EX
005930           END-IF.
005940           MOVE ZERO TO WK-N-INST-SUB.
005950           MOVE "N" TO WK-S-ALREADY-SEEN.
005960           PERFORM C310-SEARCH-INST THRU C310-EX
005970               UNTIL WK-N-INST-SUB NOT LESS THAN WK-N-INST-COUNT
005980                  OR WK-S-USER-ALREADY-SEEN.
005990           IF NOT WK-S-USER-ALREADY-SEEN
006000               IF WK-N-INST-COUNT GREATER THAN OR EQUAL TO 100
006010                   ADD 1 TO WK-N-INST-OVERFLOW
006020                   GO TO C300-EX
006030               END-IF
006040               ADD 1 TO WK-N-INST-COUNT
006050               MOVE WK-N-INST-COUNT TO WK-N-INST-SUB
006060               MOVE EA-TO-INST TO WK-INS-NAME(WK-N-INST-SUB)
006070               MOVE ZERO TO WK-INS-USER-COUNT(WK-N-INST-SUB)
006080               MOVE ZERO TO WK-INS-SUCC-CONN(WK-N-INST-SUB)
006090               MOVE ZERO TO WK-INS-ROAM-CONN(WK-N-INST-SUB)
006100               MOVE ZERO TO WK-INS-TOTAL-CONN(WK-N-INST-SUB)
006110           END-IF.
006120           ADD 1 TO WK-INS-TOTAL-CONN(WK-N-INST-SUB).
006130           IF EA-RESULT = "Success"
006140               ADD 1 TO WK-INS-SUCC-CONN(WK-N-INST-SUB)
006150           END-IF.
006160           IF EA-ROAMING-FLAG = "Y"
006170               ADD 1 TO WK-INS-ROAM-CONN(WK-N-INST-SUB)
006180           END-IF.
006190           IF EA-USER NOT = "unknown"
006200               PERFORM C400-UPDATE-DISTINCT-INST-USER THRU C400-EX
006210           END-IF.
006220       C300-EX.
006230           EXIT.
006240      *
006250       C310-SEARCH-INST.
006260           ADD 1 TO WK-N-INST-SUB.
006270           IF WK-INS-NAME(WK-N-INST-SUB) = EA-TO-INST
006280               MOVE "Y" TO WK-S-ALREADY-SEEN
006290           END-IF.
006300       C310-EX.
006310           EXIT.
006320      *
006330      *    COUNT THIS (INSTITUTION, USER) PAIR AS A DISTINCT USER OF
006340      *    THE INSTITUTION ONLY THE FIRST TIME IT IS SEEN.
006350       C400-UPDATE-DISTINCT-INST-USER.
006360           MOVE ZERO TO WK-N-IUS-SUB.
006370           MOVE "N" TO WK-S-ALREADY-SEEN.
006380           PERFORM C410-SEARCH-IUS THRU C410-EX
006390               UNTIL WK-N-IUS-SUB NOT LESS THAN WK-N-IUS-COUNT
006400                  OR WK-S-USER-ALREADY-SEEN.
006410           IF NOT WK-S-USER-ALREADY-SEEN
006420               IF WK-N-IUS-COUNT GREATER THAN OR EQUAL TO 2000
006430                   ADD 1 TO WK-N-IUS-OVERFLOW
006440                   GO TO C400-EX
006450               END-IF
006460               ADD 1 TO WK-N-IUS-COUNT
006470               MOVE WK-N-IUS-COUNT TO WK-N-IUS-SUB
006480               MOVE WK-N-INST-SUB TO WK-IUS-INST-SUB(WK-N-IUS-SUB)
006490               MOVE EA-USER TO WK-IUS-USER-ID(WK-N-IUS-SUB)
006500               ADD 1 TO WK-INS-USER-COUNT(WK-N-INST-SUB)
006510           END-IF.
006520       C400-EX.
006530           EXIT.
006540      *
006550       C410-SEARCH-IUS.
006560           ADD 1 TO WK-N-IUS-SUB.
006570           IF WK-IUS-INST-SUB(WK-N-IUS-SUB) = WK-N-INST-SUB
006580              AND WK-IUS-USER-ID(WK-N-IUS-SUB) = EA-USER
006590               MOVE "Y" TO WK-S-ALREADY-SEEN
006600           END-IF.
006610       C410-EX.
006620           EXIT.
006630      *
006640      *    TALLY EVERY DISTINCT USER'S HOME COUNTRY, WITH A SEPARATE
006650      *    FOREIGN-ONLY SUB-COUNT.
006660       C500-UPDATE-HOME-CTRY-TABLE.
006670           IF EA-USER = "unknown"
006680               GO TO C500-EX
006690           END-IF.
006700           IF WK-USR-TOTAL-CONN(WK-N-USER-SUB) NOT = 1
006710               GO TO C500-EX
006720           END-IF.
006730           MOVE ZERO TO WK-N-HCT-SUB.
006740           MOVE "N" TO WK-S-ALREADY-SEEN.
006750           PERFORM C510-SEARCH-HCT THRU C510-EX
006760               UNTIL WK-N-HCT-SUB NOT LESS THAN WK-N-HCT-COUNT
006770                  OR WK-S-USER-ALREADY-SEEN.
006780           IF NOT WK-S-USER-ALREADY-SEEN
006790               IF WK-N-HCT-COUNT GREATER THAN OR EQUAL TO 50
006800                   ADD 1 TO WK-N-CTRY-OVERFLOW
006810                   GO TO C500-EX
006820               END-IF
006830               ADD 1 TO WK-N-HCT-COUNT
006840               MOVE WK-N-HCT-COUNT TO WK-N-HCT-SUB
006850               MOVE EA-HOME-COUNTRY TO WK-HCT-NAME(WK-N-HCT-SUB)
006860               MOVE ZERO TO WK-HCT-ALL-COUNT(WK-N-HCT-SUB)
006870               MOVE ZERO TO WK-HCT-FOREIGN-COUNT(WK-N-HCT-SUB)
006880           END-IF.
006890           ADD 1 TO WK-HCT-ALL-COUNT(WK-N-HCT-SUB).
006900           IF EA-USER-TYPE = "FOREIGN"
006910               ADD 1 TO WK-HCT-FOREIGN-COUNT(WK-N-HCT-SUB)
006920           END-IF.
006930       C500-EX.
006940           EXIT.
006950      *
006960       C510-SEARCH-HCT.
006970           ADD 1 TO WK-N-HCT-SUB.
006980           IF WK-HCT-NAME(WK-N-HCT-SUB) = EA-HOME-COUNTRY
006990               MOVE "Y" TO WK-S-ALREADY-SEEN
007000           END-IF.
007010       C510-EX.
007020           EXIT.
007030      *
007040      *    "COUNTRIES VISITED" TALLY FOR INDIAN USERS.
007050       C600-UPDATE-VISIT-CTRY-TABLE.
007060           MOVE ZERO TO WK-N-VCT-SUB.
007070           MOVE "N" TO WK-S-ALREADY-SEEN.
007080           PERFORM C610-SEARCH-VCT THRU C610-EX
007090               UNTIL WK-N-VCT-SUB NOT LESS THAN WK-N-VCT-COUNT
007100                  OR WK-S-USER-ALREADY-SEEN.
007110           IF NOT WK-S-USER-ALREADY-SEEN
007120               IF WK-N-VCT-COUNT GREATER THAN OR EQUAL TO 50
007130                   ADD 1 TO WK-N-VCT-OVERFLOW
007140                   GO TO C600-EX
007150               END-IF
007160               ADD 1 TO WK-N-VCT-COUNT
007170               MOVE WK-N-VCT-COUNT TO WK-N-VCT-SUB
007180               MOVE EA-VISIT-COUNTRY TO WK-VCT-NAME(WK-N-VCT-SUB)
007190               MOVE ZERO TO WK-VCT-COUNT(WK-N-VCT-SUB)
007200           END-IF.
007210           ADD 1 TO WK-VCT-COUNT(WK-N-VCT-SUB).
007220       C600-EX.
007230           EXIT.
007240      *
007250       C610-SEARCH-VCT.
007260           ADD 1 TO WK-N-VCT-SUB.
007270           IF WK-VCT-NAME(WK-N-VCT-SUB) = EA-VISIT-COUNTRY
007280               MOVE "Y" TO WK-S-ALREADY-SEEN
007290           END-IF.
007300       C610-EX.
007310           EXIT.
007320      *
007330      *    HOME-COUNTRY/VISITING-COUNTRY PATTERN TALLY, ROAMING
007340      *    RECORDS ONLY.
007350       C700-UPDATE-PATTERN-TABLE.
007360           MOVE ZERO TO WK-N-PATTERN-SUB.
007370           MOVE "N" TO WK-S-ALREADY-SEEN.
007380           PERFORM C710-SEARCH-PATTERN THRU C710-EX
007390               UNTIL WK-N-PATTERN-SUB NOT LESS THAN WK-N-PATTERN-COUNT
007400                  OR WK-S-USER-ALREADY-SEEN.
007410           IF NOT WK-S-USER-ALREADY-SEEN
007420               IF WK-N-PATTERN-COUNT GREATER THAN OR EQUAL TO 50
007430                   ADD 1 TO WK-N-PATTERN-OVERFLOW
007440                   GO TO C700-EX
007450               END-IF
007460               ADD 1 TO WK-N-PATTERN-COUNT
007470               MOVE WK-N-PATTERN-COUNT TO WK-N-PATTERN-SUB
007480               MOVE EA-HOME-COUNTRY TO WK-PAT-HOME(WK-N-PATTERN-SUB)
007490               MOVE EA-VISIT-COUNTRY TO WK-PAT-VISIT(WK-N-PATTERN-SUB)
007500               MOVE ZERO TO WK-PAT-COUNT(WK-N-PATTERN-SUB)
007510           END-IF.
007520           ADD 1 TO WK-PAT-COUNT(WK-N-PATTERN-SUB).
007530       C700-EX.
007540           EXIT.
007550      *
007560       C710-SEARCH-PATTERN.
007570           ADD 1 TO WK-N-PATTERN-SUB.
007580           IF WK-PAT-HOME(WK-N-PATTERN-SUB) = EA-HOME-COUNTRY
007590              AND WK-PAT-VISIT(WK-N-PATTERN-SUB) = EA-VISIT-COUNTRY
007600               MOVE "Y" TO WK-S-ALREADY-SEEN
007610           END-IF.
007620       C710-EX.
007630           EXIT.
007640      *
007650      *    PER-HOUR-OF-DAY CONNECTION TALLY.
007660       C800-UPDATE-HOUR-TABLE.
007670           COMPUTE WK-N-HOUR-SUB = EA-HOUR + 1.
007680           ADD 1 TO WK-HOUR-COUNT(WK-N-HOUR-SUB).
007690       C800-EX.
007700           EXIT.
007710      *
007720      *    FOREIGN USERS VISITING INDIA - DISTINCT USER COUNT PLUS THE
007730      *    TOP-5 INDIAN INSTITUTIONS THEY CONNECT TO.
007740       C900-UPDATE-FOREIGN-IN-INDIA.
007750           IF EA-USER NOT = "unknown"
007760               MOVE ZERO TO WK-N-FI-USER-SUB
007770               MOVE "N" TO WK-S-ALREADY-SEEN
007780               PERFORM C910-SEARCH-FI-USER THRU C910-EX
007790                   UNTIL WK-N-FI-USER-SUB NOT LESS THAN
007800                         WK-N-FI-USER-COUNT
007810                      OR WK-S-USER-ALREADY-SEEN
007820               IF NOT WK-S-USER-ALREADY-SEEN
007830                   IF WK-N-FI-USER-COUNT GREATER THAN OR EQUAL TO 200
007840                       ADD 1 TO WK-N-FI-USER-OVERFLOW
007850                   ELSE
007860                       ADD 1 TO WK-N-FI-USER-COUNT
007870                       MOVE EA-USER TO
007880                           WK-FI-USER-ENTRY(WK-N-FI-USER-COUNT)
007890                       ADD 1 TO WK-N-FOREIGN-IN-INDIA
007900                   END-IF
007910               END-IF
007920           END-IF.
007930           MOVE EA-TO-INST TO WK-X-INST-BLANK-NAME.
007940           IF WK-X-INST-BLANK-WHOLE = SPACES
007950               GO TO C900-EX
007960           END-IF.
007970           MOVE ZERO TO WK-N-FI-INST-SUB.
007980           MOVE "N" TO WK-S-ALREADY-SEEN.
007990           PERFORM C920-SEARCH-FI-INST THRU C920-EX
008000               UNTIL WK-N-FI-INST-SUB NOT LESS THAN WK-N-FI-INST-COUNT
008010                  OR WK-S-USER-ALREADY-SEEN.
008020           IF NOT WK-S-USER-ALREADY-SEEN
008030               IF WK-N-FI-INST-COUNT GREATER THAN OR EQUAL TO 20
008040                   ADD 1 TO WK-N-FI-INST-OVERFLOW
008050                   GO TO C900-EX
008060               END-IF
008070               ADD 1 TO WK-N-FI-INST-COUNT
008080               MOVE WK-N-FI-INST-COUNT TO WK-N-FI-INST-SUB
008090               MOVE EA-TO-INST TO WK-FI-INST-NAME(WK-N-FI-INST-SUB)
008100               MOVE ZERO TO WK-FI-INST-COUNT(WK-N-FI-INST-SUB)
008110           END-IF.
008120           ADD 1 TO WK-FI-INST-COUNT(WK-N-FI-INST-SUB).
008130       C900-EX.
008140           EXIT.
008150      *
008160       C910-SEARCH-FI-USER.
008170           ADD 1 TO WK-N-FI-USER-SUB.
008180           IF WK-FI-USER-ENTRY(WK-N-FI-USER-SUB) = EA-USER
008190               MOVE "Y" TO WK-S-ALREADY-SEEN
008200           END-IF.
008210       C910-EX.
008220           EXIT.
008230      *
008240       C920-SEARCH-FI-INST.
008250           ADD 1 TO WK-N-FI-INST-SUB.
008260           IF WK-FI-INST-NAME(WK-N-FI-INST-SUB) = EA-TO-INST
008270               MOVE "Y" TO WK-S-ALREADY-SEEN
008280           END-IF.
008290       C920-EX.
008300           EXIT.
008310      *
008320      *    "NO VALID EDUROAM LOG ENTRIES" CHECK - NOT AN ABEND, JUST A
008330      *    NOTE ON THE REPORT AND A SKIP OF THE STATISTICS SECTIONS.
008340       B900-CHECK-EMPTY-RUN.
008350           IF WK-N-ACCESS-PARSED = ZERO AND WK-N-FTICKS-PARSED = ZERO
008360               MOVE "Y" TO WK-S-NO-VALID-ENTRIES
008370           END-IF.
008380       B900-EX.
008390           EXIT.
008400      *
008410      *    U4 - REPORT WRITER.
008420       D100-PRINT-HEADER.
008430           MOVE SPACES TO WK-C-PRT-HEADING.
008440           MOVE "EDUROAM AUTHENTICATION LOG - BATCH SUMMARY REPORT" TO
008450               PRT-HD-TEXT.
008460           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
008470           WRITE SUMMARY-REPORT-LINE.
008480           MOVE SPACES TO WK-C-PRT-HEADING.
008490           MOVE "RUN CONTROL - EDRBATCH - CAMPUS NETWORKING OPERATIONS"
008500               TO PRT-HD-TEXT.
008510           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
008520           WRITE SUMMARY-REPORT-LINE.
008530       D100-EX.
008540           EXIT.
008550      *
008560       D150-PRINT-EMPTY-RUN-NOTE.
008570           MOVE SPACES TO WK-C-PRT-HEADING.
008580           MOVE "*** NO VALID EDUROAM LOG ENTRIES WERE FOUND ***" TO
008590               PRT-HD-TEXT.
008600           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
008610           WRITE SUMMARY-REPORT-LINE.
008620       D150-EX.
008630           EXIT.
008640      *
008650       D200-PRINT-OVERALL-METRICS.
008660           MOVE SPACES TO WK-C-PRT-HEADING.
008670           MOVE "OVERALL METRICS" TO PRT-HD-TEXT.
008680           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
008690           WRITE SUMMARY-REPORT-LINE.
008700           COMPUTE WK-N-USER-COUNT = WK-N-INDIAN-USERS +
008710               WK-N-FOREIGN-USERS.
008720           PERFORM D210-LABEL-VALUE THRU D210-EX.
008730           MOVE "Total users" TO PRT-LV-LABEL.
008740           MOVE WK-N-USER-COUNT TO WK-X-COUNT-EDIT.
008750           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
008760           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
008770           MOVE "Indian users" TO PRT-LV-LABEL.
008780           MOVE WK-N-INDIAN-USERS TO WK-X-COUNT-EDIT.
008790           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
008800           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
008810           MOVE "Foreign users" TO PRT-LV-LABEL.
008820           MOVE WK-N-FOREIGN-USERS TO WK-X-COUNT-EDIT.
008830           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
008840           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
008850           MOVE "Roaming users" TO PRT-LV-LABEL.
008860           MOVE WK-N-ROAMING-USERS TO WK-X-COUNT-EDIT.
008870           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
008880           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
008890           MOVE "Total connections" TO PRT-LV-LABEL.
008900           MOVE WK-N-TOTAL-CONN TO WK-X-COUNT-EDIT.
008910           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
008920           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
008930           MOVE "Successful connections" TO PRT-LV-LABEL.
008940           MOVE WK-N-ACCEPT-CONN TO WK-X-COUNT-EDIT.
008950           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
008960           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
008970           MOVE "Failed connections" TO PRT-LV-LABEL.
008980           MOVE WK-N-REJECT-CONN TO WK-X-COUNT-EDIT.
008990           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
009000           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
009010           MOVE "Roaming sessions" TO PRT-LV-LABEL.
009020           MOVE WK-N-ROAMING-CONN TO WK-X-COUNT-EDIT.
009030           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
009040           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
009050           MOVE "Countries involved" TO PRT-LV-LABEL.
009060           MOVE WK-N-HCT-COUNT TO WK-X-COUNT-EDIT.
009070           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
009080           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
009090           MOVE WK-N-ACCEPT-CONN TO WK-N-RATE-NUMERATOR.
009100           MOVE WK-N-TOTAL-CONN TO WK-N-BEST-COUNT.
009110           PERFORM D250-COMPUTE-RATE THRU D250-EX.
009120           MOVE "Success rate" TO PRT-LV-LABEL.
009130           STRING WK-X-RATE-EDIT WK-X-PCT-SIGN INTO PRT-LV-VALUE.
009140           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
009150           MOVE "Skipped lines" TO PRT-LV-LABEL.
009160           MOVE WK-N-SKIPPED-LINES TO WK-X-COUNT-EDIT.
009170           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
009180           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
009190       D200-EX.
009200           EXIT.
009210      *
009220       D210-LABEL-VALUE.
009230           MOVE SPACES TO WK-C-PRT-HEADING.
009240       D210-EX.
009250           EXIT.
009260      *
009270      *    SUCCESS-RATE PERCENT TO ONE DECIMAL, ROUNDED HALF-UP.
009280      *    RUN0061 - WK-N-RATE-RAW HOLDS ONLY ONE DECIMAL NOW SO THE
009290      *    ROUNDED COMPUTE IS THE LAST WORD - DO NOT WIDEN IT BACK TO
009300      *    TWO DECIMALS, THE MOVE BELOW DOES NOT ROUND.
009310      *
009320       D250-COMPUTE-RATE.
009330           IF WK-N-BEST-COUNT = ZERO
009340               MOVE ZERO TO WK-X-RATE-EDIT
009350           ELSE
009360               COMPUTE WK-N-RATE-RAW ROUNDED =
009370                   (WK-N-RATE-NUMERATOR * 100) / WK-N-BEST-COUNT
009380               MOVE WK-N-RATE-RAW TO WK-X-RATE-EDIT
009390           END-IF.
009400       D250-EX.
009410           EXIT.
009420      *
009430       D290-WRITE-LABEL-VALUE.
009440           MOVE WK-C-PRT-LABEL-VALUE TO SRL-TEXT.
009450           WRITE SUMMARY-REPORT-LINE.
009460           MOVE SPACES TO WK-C-PRT-HEADING.
009470       D290-EX.
009480           EXIT.
009490      *
009500      *    INDIAN USERS SECTION.
009510       D300-PRINT-INDIAN-SECTION.
009520           MOVE SPACES TO WK-C-PRT-HEADING.
009530           MOVE "INDIAN USERS" TO PRT-HD-TEXT.
009540           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
009550           WRITE SUMMARY-REPORT-LINE.
009560           MOVE "User count" TO PRT-LV-LABEL.
009570           MOVE WK-N-INDIAN-USERS TO WK-X-COUNT-EDIT.
009580           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
009590           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
009600           MOVE "Connection count" TO PRT-LV-LABEL.
009610           MOVE WK-N-INDIAN-TOTAL-CONN TO WK-X-COUNT-EDIT.
009620           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
009630           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
009640           MOVE "Successful count" TO PRT-LV-LABEL.
009650           MOVE WK-N-INDIAN-SUCC-CONN TO WK-X-COUNT-EDIT.
009660           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
009670           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
009680           MOVE "Roaming-session count" TO PRT-LV-LABEL.
009690           MOVE WK-N-INDIAN-ROAM-CONN TO WK-X-COUNT-EDIT.
009700           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
009710           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
009720           PERFORM D310-PICK-TOP-INST THRU D310-EX.
009730           MOVE "Top visited institutions" TO PRT-HD-TEXT.
009740           MOVE SPACES TO WK-C-PRT-HEADING.
009750           MOVE "Top visited institutions" TO PRT-HD-TEXT.
009760           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
009770           WRITE SUMMARY-REPORT-LINE.
009780           MOVE 1 TO WK-N-RANK-SUB.
009790           PERFORM D320-PRINT-TOP-INST-ROW THRU D320-EX
009800               UNTIL WK-N-RANK-SUB > 5.
009810           MOVE SPACES TO WK-C-PRT-HEADING.
009820           MOVE "Countries visited" TO PRT-HD-TEXT.
009830           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
009840           WRITE SUMMARY-REPORT-LINE.
009850           MOVE 1 TO WK-N-VCT-SUB.
009860           PERFORM D330-PRINT-VISIT-CTRY-ROW THRU D330-EX
009870               UNTIL WK-N-VCT-SUB > WK-N-VCT-COUNT.
009880       D300-EX.
009890           EXIT.
009900      *
009910      *    SELECT THE TOP 5 DESTINATION INSTITUTIONS BY CONNECTION
009920      *    COUNT.
009930       D310-PICK-TOP-INST.
009940           MOVE "N" TO WK-INST-PICKED(1).
009950           MOVE 1 TO WK-N-PICK-SUB.
009960           PERFORM D312-CLEAR-INST-PICKED THRU D312-EX
009970               UNTIL WK-N-PICK-SUB > WK-N-INST-COUNT.
009980           MOVE 1 TO WK-N-RANK-SUB.
009990           PERFORM D314-PICK-ONE-BEST-INST THRU D314-EX
010000               UNTIL WK-N-RANK-SUB > 5.
010010       D310-EX.
010020           EXIT.
010030      *
010040       D312-CLEAR-INST-PICKED.
010050           MOVE "N" TO WK-INST-PICKED(WK-N-PICK-SUB).
010060           ADD 1 TO WK-N-PICK-SUB.
010070       D312-EX.
010080           EXIT.
010090      *
010100       D314-PICK-ONE-BEST-INST.
010110           MOVE ZERO TO WK-N-BEST-SUB.
010120           MOVE ZERO TO WK-N-BEST-COUNT.
010130           MOVE 1 TO WK-N-PICK-SUB.
010140           PERFORM D316-TEST-ONE-INST THRU D316-EX
010150               UNTIL WK-N-PICK-SUB > WK-N-INST-COUNT.
010160           IF WK-N-BEST-SUB = ZERO
010170               MOVE SPACES TO WK-TOP-INST-NAME(WK-N-RANK-SUB)
010180               MOVE ZERO TO WK-TOP-INST-COUNT(WK-N-RANK-SUB)
010190           ELSE
010200               MOVE WK-INS-NAME(WK-N-BEST-SUB) TO
010210                   WK-TOP-INST-NAME(WK-N-RANK-SUB)
010220               MOVE WK-INS-TOTAL-CONN(WK-N-BEST-SUB) TO
010230                   WK-TOP-INST-COUNT(WK-N-RANK-SUB)
010240               MOVE "Y" TO WK-INST-PICKED(WK-N-BEST-SUB)
010250           END-IF.
010260           ADD 1 TO WK-N-RANK-SUB.
010270       D314-EX.
010280           EXIT.
010290      *
010300       D316-TEST-ONE-INST.
010310           IF WK-INST-PICKED(WK-N-PICK-SUB) NOT = "Y"
010320              AND WK-INS-TOTAL-CONN(WK-N-PICK-SUB) > WK-N-BEST-COUNT
010330               MOVE WK-N-PICK-SUB TO WK-N-BEST-SUB
010340               MOVE WK-INS-TOTAL-CONN(WK-N-PICK-SUB) TO WK-N-BEST-COUNT
010350           END-IF.
010360           ADD 1 TO WK-N-PICK-SUB.
010370       D316-EX.
010380           EXIT.
010390      *
010400       D320-PRINT-TOP-INST-ROW.
010410           IF WK-TOP-INST-NAME(WK-N-RANK-SUB) NOT = SPACES
010420               MOVE SPACES TO WK-C-PRT-HEADING
010430               MOVE WK-TOP-INST-NAME(WK-N-RANK-SUB) TO PRT-TR-NAME
010440               MOVE WK-TOP-INST-COUNT(WK-N-RANK-SUB) TO PRT-TR-COUNT
010450               MOVE WK-C-PRT-HEADING TO SRL-TEXT
010460               WRITE SUMMARY-REPORT-LINE
010470           END-IF.
010480           ADD 1 TO WK-N-RANK-SUB.
010490       D320-EX.
010500           EXIT.
010510      *
010520       D330-PRINT-VISIT-CTRY-ROW.
010530           MOVE SPACES TO WK-C-PRT-HEADING.
010540           MOVE WK-VCT-NAME(WK-N-VCT-SUB) TO PRT-TR-NAME.
010550           MOVE WK-VCT-COUNT(WK-N-VCT-SUB) TO PRT-TR-COUNT.
010560           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
010570           WRITE SUMMARY-REPORT-LINE.
010580           ADD 1 TO WK-N-VCT-SUB.
010590       D330-EX.
010600           EXIT.
010610      *
010620      *    FOREIGN USERS SECTION.
010630       D400-PRINT-FOREIGN-SECTION.
010640           MOVE SPACES TO WK-C-PRT-HEADING.
010650           MOVE "FOREIGN USERS" TO PRT-HD-TEXT.
010660           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
010670           WRITE SUMMARY-REPORT-LINE.
010680           MOVE "User count" TO PRT-LV-LABEL.
010690           MOVE WK-N-FOREIGN-USERS TO WK-X-COUNT-EDIT.
010700           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
010710           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
010720           MOVE "Connection count" TO PRT-LV-LABEL.
010730           MOVE WK-N-FOREIGN-TOTAL-CONN TO WK-X-COUNT-EDIT.
010740           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
010750           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
010760           MOVE "Successful count" TO PRT-LV-LABEL.
010770           MOVE WK-N-FOREIGN-SUCC-CONN TO WK-X-COUNT-EDIT.
010780           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
010790           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
010800           MOVE SPACES TO WK-C-PRT-HEADING.
010810           MOVE "Home countries" TO PRT-HD-TEXT.
010820           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
010830           WRITE SUMMARY-REPORT-LINE.
010840           MOVE 1 TO WK-N-HCT-SUB.
010850           PERFORM D410-PRINT-HOME-CTRY-ROW THRU D410-EX
010860               UNTIL WK-N-HCT-SUB > WK-N-HCT-COUNT.
010870           MOVE "Foreign users in India" TO PRT-LV-LABEL.
010880           MOVE WK-N-FOREIGN-IN-INDIA TO WK-X-COUNT-EDIT.
010890           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
010900           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
010910           PERFORM D420-PICK-TOP-FI-INST THRU D420-EX.
010920           MOVE SPACES TO WK-C-PRT-HEADING.
010930           MOVE "Top Indian institutions (foreign users)" TO
010940               PRT-HD-TEXT.
010950           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
010960           WRITE SUMMARY-REPORT-LINE.
010970           MOVE 1 TO WK-N-RANK-SUB.
010980           PERFORM D430-PRINT-TOP-FI-INST-ROW THRU D430-EX
010990               UNTIL WK-N-RANK-SUB > 5.
011000       D400-EX.
011010           EXIT.
011020      *
011030       D410-PRINT-HOME-CTRY-ROW.
011040           IF WK-HCT-FOREIGN-COUNT(WK-N-HCT-SUB) > ZERO
011050               MOVE SPACES TO WK-C-PRT-HEADING
011060               MOVE WK-HCT-NAME(WK-N-HCT-SUB) TO PRT-TR-NAME
011070               MOVE WK-HCT-FOREIGN-COUNT(WK-N-HCT-SUB) TO PRT-TR-COUNT
011080               MOVE WK-C-PRT-HEADING TO SRL-TEXT
011090               WRITE SUMMARY-REPORT-LINE
011100           END-IF.
011110           ADD 1 TO WK-N-HCT-SUB.
011120       D410-EX.
011130           EXIT.
011140      *
011150       D420-PICK-TOP-FI-INST.
011160           MOVE 1 TO WK-N-PICK-SUB.
011170           PERFORM D422-CLEAR-FI-INST-PICKED THRU D422-EX
011180               UNTIL WK-N-PICK-SUB > WK-N-FI-INST-COUNT.
011190           MOVE 1 TO WK-N-RANK-SUB.
011200           PERFORM D424-PICK-ONE-BEST-FI-INST THRU D424-EX
011210               UNTIL WK-N-RANK-SUB > 5.
011220       D420-EX.
011230           EXIT.
011240      *
011250       D422-CLEAR-FI-INST-PICKED.
011260           MOVE "N" TO WK-FI-INST-PICKED(WK-N-PICK-SUB).
011270           ADD 1 TO WK-N-PICK-SUB.
011280       D422-EX.
011290           EXIT.
011300      *
011310       D424-PICK-ONE-BEST-FI-INST.
011320           MOVE ZERO TO WK-N-BEST-SUB.
011330           MOVE ZERO TO WK-N-BEST-COUNT.
011340           MOVE 1 TO WK-N-PICK-SUB.
011350           PERFORM D426-TEST-ONE-FI-INST THRU D426-EX
011360               UNTIL WK-N-PICK-SUB > WK-N-FI-INST-COUNT.
011370           IF WK-N-BEST-SUB = ZERO
011380               MOVE SPACES TO WK-TOP-FI-INST-NAME(WK-N-RANK-SUB)
011390               MOVE ZERO TO WK-TOP-FI-INST-COUNT(WK-N-RANK-SUB)
011400           ELSE
011410               MOVE WK-FI-INST-NAME(WK-N-BEST-SUB) TO
011420                   WK-TOP-FI-INST-NAME(WK-N-RANK-SUB)
011430               MOVE WK-FI-INST-COUNT(WK-N-BEST-SUB) TO
011440                   WK-TOP-FI-INST-COUNT(WK-N-RANK-SUB)
011450               MOVE "Y" TO WK-FI-INST-PICKED(WK-N-BEST-SUB)
011460           END-IF.
011470           ADD 1 TO WK-N-RANK-SUB.
011480       D424-EX.
011490           EXIT.
011500      *
011510       D426-TEST-ONE-FI-INST.
011520           IF WK-FI-INST-PICKED(WK-N-PICK-SUB) NOT = "Y"
011530              AND WK-FI-INST-COUNT(WK-N-PICK-SUB) > WK-N-BEST-COUNT
011540               MOVE WK-N-PICK-SUB TO WK-N-BEST-SUB
011550               MOVE WK-FI-INST-COUNT(WK-N-PICK-SUB) TO WK-N-BEST-COUNT
011560           END-IF.
011570           ADD 1 TO WK-N-PICK-SUB.
011580       D426-EX.
011590           EXIT.
011600      *
011610       D430-PRINT-TOP-FI-INST-ROW.
011620           IF WK-TOP-FI-INST-NAME(WK-N-RANK-SUB) NOT = SPACES
011630               MOVE SPACES TO WK-C-PRT-HEADING
011640               MOVE WK-TOP-FI-INST-NAME(WK-N-RANK-SUB) TO PRT-TR-NAME
011650               MOVE WK-TOP-FI-INST-COUNT(WK-N-RANK-SUB) TO PRT-TR-COUNT
011660               MOVE WK-C-PRT-HEADING TO SRL-TEXT
011670               WRITE SUMMARY-REPORT-LINE
011680           END-IF.
011690           ADD 1 TO WK-N-RANK-SUB.
011700       D430-EX.
011710           EXIT.
011720      *
011730      *    ROAMING SECTION.
011740       D500-PRINT-ROAMING-SECTION.
011750           MOVE SPACES TO WK-C-PRT-HEADING.
011760           MOVE "ROAMING" TO PRT-HD-TEXT.
011770           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
011780           WRITE SUMMARY-REPORT-LINE.
011790           MOVE "Total roaming sessions" TO PRT-LV-LABEL.
011800           MOVE WK-N-ROAMING-CONN TO WK-X-COUNT-EDIT.
011810           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
011820           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
011830           MOVE "Users with roaming" TO PRT-LV-LABEL.
011840           MOVE WK-N-ROAMING-USERS TO WK-X-COUNT-EDIT.
011850           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
011860           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
011870           PERFORM D510-PICK-TOP-PATTERN THRU D510-EX.
011880           MOVE SPACES TO WK-C-PRT-HEADING.
011890           MOVE "Top roaming patterns" TO PRT-HD-TEXT.
011900           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
011910           WRITE SUMMARY-REPORT-LINE.
011920           MOVE 1 TO WK-N-RANK-SUB.
011930           PERFORM D520-PRINT-TOP-PATTERN-ROW THRU D520-EX
011940               UNTIL WK-N-RANK-SUB > 5.
011950       D500-EX.
011960           EXIT.
011970      *
011980       D510-PICK-TOP-PATTERN.
011990           MOVE 1 TO WK-N-PICK-SUB.
012000           PERFORM D512-CLEAR-PATTERN-PICKED THRU D512-EX
012010               UNTIL WK-N-PICK-SUB > WK-N-PATTERN-COUNT.
012020           MOVE 1 TO WK-N-RANK-SUB.
012030           PERFORM D514-PICK-ONE-BEST-PATTERN THRU D514-EX
012040               UNTIL WK-N-RANK-SUB > 5.
012050       D510-EX.
012060           EXIT.
012070      *
012080       D512-CLEAR-PATTERN-PICKED.
012090           MOVE "N" TO WK-PATTERN-PICKED(WK-N-PICK-SUB).
012100           ADD 1 TO WK-N-PICK-SUB.
012110       D512-EX.
012120           EXIT.
012130      *
012140       D514-PICK-ONE-BEST-PATTERN.
012150           MOVE ZERO TO WK-N-BEST-SUB.
012160           MOVE ZERO TO WK-N-BEST-COUNT.
012170           MOVE 1 TO WK-N-PICK-SUB.
012180           PERFORM D516-TEST-ONE-PATTERN THRU D516-EX
012190               UNTIL WK-N-PICK-SUB > WK-N-PATTERN-COUNT.
012200           IF WK-N-BEST-SUB = ZERO
012210               MOVE SPACES TO WK-TOP-PAT-HOME(WK-N-RANK-SUB)
012220               MOVE SPACES TO WK-TOP-PAT-VISIT(WK-N-RANK-SUB)
012230               MOVE ZERO TO WK-TOP-PAT-COUNT(WK-N-RANK-SUB)
012240           ELSE
012250               MOVE WK-PAT-HOME(WK-N-BEST-SUB) TO
012260                   WK-TOP-PAT-HOME(WK-N-RANK-SUB)
012270               MOVE WK-PAT-VISIT(WK-N-BEST-SUB) TO
012280                   WK-TOP-PAT-VISIT(WK-N-RANK-SUB)
012290               MOVE WK-PAT-COUNT(WK-N-BEST-SUB) TO
012300                   WK-TOP-PAT-COUNT(WK-N-RANK-SUB)
012310               MOVE "Y" TO WK-PATTERN-PICKED(WK-N-BEST-SUB)
012320           END-IF.
012330           ADD 1 TO WK-N-RANK-SUB.
012340       D514-EX.
012350           EXIT.
012360      *
012370       D516-TEST-ONE-PATTERN.
012380           IF WK-PATTERN-PICKED(WK-N-PICK-SUB) NOT = "Y"
012390              AND WK-PAT-COUNT(WK-N-PICK-SUB) > WK-N-BEST-COUNT
012400               MOVE WK-N-PICK-SUB TO WK-N-BEST-SUB
012410               MOVE WK-PAT-COUNT(WK-N-PICK-SUB) TO WK-N-BEST-COUNT
012420           END-IF.
012430           ADD 1 TO WK-N-PICK-SUB.
012440       D516-EX.
012450           EXIT.
012460      *
012470       D520-PRINT-TOP-PATTERN-ROW.
012480           IF WK-TOP-PAT-HOME(WK-N-RANK-SUB) NOT = SPACES
012490               MOVE SPACES TO WK-C-PRT-HEADING
012500               STRING WK-TOP-PAT-HOME(WK-N-RANK-SUB) DELIMITED BY SPACE
012510                      " -> " DELIMITED BY SIZE
012520                      WK-TOP-PAT-VISIT(WK-N-RANK-SUB) DELIMITED BY SPACE
012530                      INTO PRT-TR-NAME
012540               MOVE WK-TOP-PAT-COUNT(WK-N-RANK-SUB) TO PRT-TR-COUNT
012550               MOVE WK-C-PRT-HEADING TO SRL-TEXT
012560               WRITE SUMMARY-REPORT-LINE
012570           END-IF.
012580           ADD 1 TO WK-N-RANK-SUB.
012590       D520-EX.
012600           EXIT.
012610      *
012620      *    RATES AND TIMING SECTION.
012630       D600-PRINT-RATES-TIMING.
012640           MOVE SPACES TO WK-C-PRT-HEADING.
012650           MOVE "RATES AND TIMING" TO PRT-HD-TEXT.
012660           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
012670           WRITE SUMMARY-REPORT-LINE.
012680           MOVE WK-N-INDIAN-SUCC-CONN TO WK-N-RATE-NUMERATOR.
012690           MOVE WK-N-INDIAN-TOTAL-CONN TO WK-N-BEST-COUNT.
012700           PERFORM D250-COMPUTE-RATE THRU D250-EX.
012710           MOVE SPACES TO WK-C-PRT-HEADING.
012720           MOVE "Success rate - Indian users" TO PRT-RL-LABEL.
012730           MOVE WK-X-RATE-EDIT TO PRT-RL-PCT.
012740           MOVE "%" TO PRT-RL-PCT-SIGN.
012750           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
012760           WRITE SUMMARY-REPORT-LINE.
012770           MOVE WK-N-FOREIGN-SUCC-CONN TO WK-N-RATE-NUMERATOR.
012780           MOVE WK-N-FOREIGN-TOTAL-CONN TO WK-N-BEST-COUNT.
012790           PERFORM D250-COMPUTE-RATE THRU D250-EX.
012800           MOVE SPACES TO WK-C-PRT-HEADING.
012810           MOVE "Success rate - Foreign users" TO PRT-RL-LABEL.
012820           MOVE WK-X-RATE-EDIT TO PRT-RL-PCT.
012830           MOVE "%" TO PRT-RL-PCT-SIGN.
012840           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
012850           WRITE SUMMARY-REPORT-LINE.
012860           PERFORM D610-PICK-PEAK-HOURS THRU D610-EX.
012870           MOVE SPACES TO WK-C-PRT-HEADING.
012880           MOVE "Peak connection hours" TO PRT-HD-TEXT.
012890           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
012900           WRITE SUMMARY-REPORT-LINE.
012910           MOVE 1 TO WK-N-RANK-SUB.
012920           PERFORM D620-PRINT-PEAK-HOUR-ROW THRU D620-EX
012930               UNTIL WK-N-RANK-SUB > 3.
012940           MOVE SPACES TO WK-C-PRT-HEADING.
012950           MOVE "Hourly distribution" TO PRT-HD-TEXT.
012960           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
012970           WRITE SUMMARY-REPORT-LINE.
012980           MOVE 1 TO WK-N-HOUR-SUB.
012990           PERFORM D630-PRINT-HOUR-ROW THRU D630-EX
013000               UNTIL WK-N-HOUR-SUB > 24.
013010       D600-EX.
013020           EXIT.
013030      *
013040       D610-PICK-PEAK-HOURS.
013050           MOVE 1 TO WK-N-PICK-SUB.
013060           PERFORM D612-CLEAR-HOUR-PICKED THRU D612-EX
013070               UNTIL WK-N-PICK-SUB > 24.
013080           MOVE 1 TO WK-N-RANK-SUB.
013090           PERFORM D614-PICK-ONE-BEST-HOUR THRU D614-EX
013100               UNTIL WK-N-RANK-SUB > 3.
013110       D610-EX.
013120           EXIT.
013130      *
013140       D612-CLEAR-HOUR-PICKED.
013150           MOVE "N" TO WK-HOUR-PICKED(WK-N-PICK-SUB).
013160           ADD 1 TO WK-N-PICK-SUB.
013170       D612-EX.
013180           EXIT.
013190      *
013200       D614-PICK-ONE-BEST-HOUR.
013210           MOVE ZERO TO WK-N-BEST-SUB.
013220           MOVE ZERO TO WK-N-BEST-COUNT.
013230           MOVE 1 TO WK-N-PICK-SUB.
013240           PERFORM D616-TEST-ONE-HOUR THRU D616-EX
013250               UNTIL WK-N-PICK-SUB > 24.
013260           IF WK-N-BEST-SUB = ZERO
013270               MOVE ZERO TO WK-TOP-HOUR-NUM(WK-N-RANK-SUB)
013280               MOVE ZERO TO WK-TOP-HOUR-COUNT(WK-N-RANK-SUB)
013290           ELSE
013300               COMPUTE WK-TOP-HOUR-NUM(WK-N-RANK-SUB) =
013310                   WK-N-BEST-SUB - 1
013320               MOVE WK-HOUR-COUNT(WK-N-BEST-SUB) TO
013330                   WK-TOP-HOUR-COUNT(WK-N-RANK-SUB)
013340               MOVE "Y" TO WK-HOUR-PICKED(WK-N-BEST-SUB)
013350           END-IF.
013360           ADD 1 TO WK-N-RANK-SUB.
013370       D614-EX.
013380           EXIT.
013390      *
013400       D616-TEST-ONE-HOUR.
013410           IF WK-HOUR-PICKED(WK-N-PICK-SUB) NOT = "Y"
013420              AND WK-HOUR-COUNT(WK-N-PICK-SUB) > WK-N-BEST-COUNT
013430               MOVE WK-N-PICK-SUB TO WK-N-BEST-SUB
013440               MOVE WK-HOUR-COUNT(WK-N-PICK-SUB) TO WK-N-BEST-COUNT
013450           END-IF.
013460           ADD 1 TO WK-N-PICK-SUB.
013470       D616-EX.
013480           EXIT.
013490      *
013500       D620-PRINT-PEAK-HOUR-ROW.
013510           MOVE SPACES TO WK-C-PRT-HEADING.
013520           MOVE WK-TOP-HOUR-NUM(WK-N-RANK-SUB) TO WK-N-HOUR-NUMERIC.
013530           MOVE WK-X-HOUR-DISPLAY TO PRT-TR-NAME.
013540           MOVE WK-TOP-HOUR-COUNT(WK-N-RANK-SUB) TO PRT-TR-COUNT.
013550           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
013560           WRITE SUMMARY-REPORT-LINE.
013570           ADD 1 TO WK-N-RANK-SUB.
013580       D620-EX.
013590           EXIT.
013600      *
013610       D630-PRINT-HOUR-ROW.
013620           MOVE SPACES TO WK-C-PRT-HEADING.
013630           COMPUTE WK-N-HOUR-NUMERIC = WK-N-HOUR-SUB - 1.
013640           MOVE WK-X-HOUR-DISPLAY TO PRT-TR-NAME.
013650           MOVE WK-HOUR-COUNT(WK-N-HOUR-SUB) TO PRT-TR-COUNT.
013660           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
013670           WRITE SUMMARY-REPORT-LINE.
013680           ADD 1 TO WK-N-HOUR-SUB.
013690       D630-EX.
013700           EXIT.
013710      *
013720      *    INSTITUTION STATISTICS - FIRST-SEEN ORDER, WITH A GRAND
013730      *    TOTAL LINE MATCHING THE OVERALL CONNECTION TOTALS.
013740       D700-PRINT-INSTITUTION-STATS.
013750           MOVE SPACES TO WK-C-PRT-HEADING.
013760           MOVE "INSTITUTION STATISTICS" TO PRT-HD-TEXT.
013770           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
013780           WRITE SUMMARY-REPORT-LINE.
013790           MOVE 1 TO WK-N-INST-SUB.
013800           PERFORM D710-PRINT-INST-ROW THRU D710-EX
013810               UNTIL WK-N-INST-SUB > WK-N-INST-COUNT.
013820           MOVE SPACES TO WK-C-PRT-HEADING.
013830           MOVE "GRAND TOTAL" TO PRT-IR-INST.
013840           COMPUTE WK-N-BEST-COUNT = WK-N-INDIAN-USERS +
013850               WK-N-FOREIGN-USERS.
013860           MOVE WK-N-BEST-COUNT TO PRT-IR-USERS.
013870           MOVE WK-N-ACCEPT-CONN TO PRT-IR-SUCCESS.
013880           MOVE WK-N-ROAMING-CONN TO PRT-IR-ROAMING.
013890           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
013900           WRITE SUMMARY-REPORT-LINE.
013910       D700-EX.
013920           EXIT.
013930      *
013940       D710-PRINT-INST-ROW.
013950           MOVE SPACES TO WK-C-PRT-HEADING.
013960           MOVE WK-INS-NAME(WK-N-INST-SUB) TO PRT-IR-INST.
013970           MOVE WK-INS-USER-COUNT(WK-N-INST-SUB) TO PRT-IR-USERS.
013980           MOVE WK-INS-SUCC-CONN(WK-N-INST-SUB) TO PRT-IR-SUCCESS.
013990           MOVE WK-INS-ROAM-CONN(WK-N-INST-SUB) TO PRT-IR-ROAMING.
014000           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
014010           WRITE SUMMARY-REPORT-LINE.
014020           ADD 1 TO WK-N-INST-SUB.
014030       D710-EX.
014040           EXIT.
014050      *
014060      *    TRAILER - RECORD COUNTS, OVERFLOW NOTES, END-OF-REPORT.
014070       D800-PRINT-TRAILER.
014080           MOVE SPACES TO WK-C-PRT-HEADING.
014090           MOVE "TRAILER" TO PRT-HD-TEXT.
014100           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
014110           WRITE SUMMARY-REPORT-LINE.
014120           MOVE "Access events parsed" TO PRT-LV-LABEL.
014130           MOVE WK-N-ACCESS-PARSED TO WK-X-COUNT-EDIT.
014140           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
014150           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
014160           MOVE "F-TICKS events parsed" TO PRT-LV-LABEL.
014170           MOVE WK-N-FTICKS-PARSED TO WK-X-COUNT-EDIT.
014180           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
014190           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
014200           MOVE "Lines skipped" TO PRT-LV-LABEL.
014210           MOVE WK-N-SKIPPED-LINES TO WK-X-COUNT-EDIT.
014220           MOVE WK-X-COUNT-EDIT TO PRT-LV-VALUE.
014230           PERFORM D290-WRITE-LABEL-VALUE THRU D290-EX.
014240           IF WK-N-USER-OVERFLOW > ZERO OR WK-N-INST-OVERFLOW > ZERO
014250              OR WK-N-IUS-OVERFLOW > ZERO OR WK-N-CTRY-OVERFLOW > ZERO
014260              OR WK-N-VCT-OVERFLOW > ZERO
014270              OR WK-N-PATTERN-OVERFLOW > ZERO
014280              OR WK-N-FI-INST-OVERFLOW > ZERO
014290              OR WK-N-FI-USER-OVERFLOW > ZERO
014300               MOVE SPACES TO WK-C-PRT-HEADING
014310               MOVE "*** ONE OR MORE STATISTICS TABLES OVERFLOWED -" &
014320                    " SEE SYSTEM LOG ***" TO PRT-HD-TEXT
014330               MOVE WK-C-PRT-HEADING TO SRL-TEXT
014340               WRITE SUMMARY-REPORT-LINE
014350           END-IF.
014360           MOVE SPACES TO WK-C-PRT-HEADING.
014370           MOVE "*** END OF EDRBATCH SUMMARY REPORT ***" TO
014380               PRT-HD-TEXT.
014390           MOVE WK-C-PRT-HEADING TO SRL-TEXT.
014400           WRITE SUMMARY-REPORT-LINE.
014410       D800-EX.
014420           EXIT.
014430      *
014440       Z000-CLOSE-FILES.
014450           CLOSE EDUROAM-LOG.
014460           CLOSE ACCESS-EXTRACT.
014470           CLOSE FTICKS-EXTRACT.
014480           CLOSE ENRICHED-EXTRACT.
014490           CLOSE SUMMARY-REPORT.
014500       Z000-EX.
014510           EXIT.
