000100      *****************************************************************
000110      * COPYBOOK  : EDRFTK
000120      * I-O FORMAT: FTICKS-RECORD   FROM FILE FTICKS-EXTRACT
000130      * PURPOSE   : ONE PARSED F-TICKS/EDUROAM FEDERATION TELEMETRY
000140      *             LINE, FIXED 166 BYTES.  BUILT BY EDRPARS FROM THE
000150      *             RAW EDUROAM-LOG LINE.
000160      *****************************************************************
000170      * AMENDMENT HISTORY:
000180      *****************************************************************
000190      * RUN0001 02/06/1991 RHG  - INITIAL VERSION, 162-BYTE LAYOUT.
000200      *---------------------------------------------------------------*
000210      * RUN0019 03/05/1996 DPS  - PADDED RECORD TO 166 BYTES TO MATCH
000220      *                           THE FIXED-BLOCK EXTRACT DATA SET
000230      *                           RECFM USED BY THE NIGHTLY STEP.
000240      *---------------------------------------------------------------*
000250       01  FTICKS-RECORD.
000260      *                                TEXT TIMESTAMP AS READ FROM LOG
000270           05  FT-TIMESTAMP             PIC X(24).
000280      *                                NUMERIC YYYYMMDDHHMMSS KEY
000290           05  FT-DATE-SORT             PIC 9(14).
000300      *                                REALM FROM F-TICKS TAG, MAY BE
000310      *                                BLANK
000320           05  FT-REALM                 PIC X(30).
000330      *                                VISITED COUNTRY CODE
000340           05  FT-VISCOUNTRY            PIC X(02).
000350      *                                VISITED INSTITUTION TAG
000360           05  FT-VISINST               PIC X(30).
000370      *                                CALLING STATION IDENTIFIER
000380           05  FT-CSI                   PIC X(32).
000390      *                                OK OR FAIL
000400           05  FT-RESULT                PIC X(04).
000410      *                                DERIVED REASON TEXT
000420           05  FT-REASON                PIC X(26).
000430      *                                PAD TO 166-BYTE FIXED RECORD
000440           05  FILLER                   PIC X(04).
