000100      *****************************************************************
000110      * COPYBOOK  : ENRC
000120      * PURPOSE   : LINKAGE PARAMETER AREA FOR CALLED ROUTINE EDRENRC.
000130      *             EDRBATCH PASSES ONE ACCESS-RECORD'S FIELDS IN AND
000140      *             RECEIVES BACK THE DERIVED ENRICHMENT ATTRIBUTES.
000150      *****************************************************************
000160      * AMENDMENT HISTORY:
000170      *****************************************************************
000180      * RUN0001 02/06/1991 RHG  - INITIAL VERSION.
000190      *---------------------------------------------------------------*
000200       01  WK-C-ENRC-RECORD.
000210           05  WK-C-ENRC-INPUT.
000220               10  WK-C-ENRC-I-USER          PIC X(40).
000230               10  WK-C-ENRC-I-FROM-INST     PIC X(30).
000240               10  WK-C-ENRC-I-TO-INST       PIC X(30).
000250               10  WK-C-ENRC-I-IP            PIC X(15).
000260               10  WK-C-ENRC-I-STATUS        PIC X(06).
000270      *
000280           05  WK-C-ENRC-OUTPUT.
000290               10  WK-C-ENRC-O-REALM         PIC X(30).
000300               10  WK-C-ENRC-O-USER-TYPE     PIC X(07).
000310               10  WK-C-ENRC-O-HOME-COUNTRY  PIC X(12).
000320               10  WK-C-ENRC-O-VISIT-COUNTRY PIC X(13).
000330               10  WK-C-ENRC-O-ROAMING-FLAG  PIC X(01).
000340               10  WK-C-ENRC-O-RESULT        PIC X(07).
000350               10  FILLER                    PIC X(10).
