000100      *****************************************************************
000110      * COPYBOOK  : EDRWRK
000120      * PURPOSE   : COMMON WORKING STORAGE FOR THE EDUROAM LOG BATCH
000130      *             ANALYZER SUITE (EDRBATCH/EDRPARS/EDRENRC/EDRXINDI/
000140      *             EDRXCTRY) - FILE STATUS CONDITION NAMES AND SHARED
000150      *             LITERALS.  COPY UNDER 01 WK-C-COMMON IN EACH PGM.
000160      *****************************************************************
000170      * AMENDMENT HISTORY:
000180      *****************************************************************
000190      * RUN0001 02/06/1991 RHG  - INITIAL VERSION FOR EDUROAM LOG
000200      *                           ANALYZER PROJECT - CAMPUS NETWORKING
000210      *                           OPERATIONS.
000220      *---------------------------------------------------------------*
000230      * RUN0014 19/11/1994 DPS  - ADDED WK-C-END-OF-FILE CONDITION SO
000240      *                           CALLED ROUTINES CAN TELL EOF FROM
000250      *                           RECORD-NOT-FOUND ON INDEXED READS.
000260      *---------------------------------------------------------------*
000270      * RUN0028 14/02/1999 RHG  - Y2K REMEDIATION - NO 2-DIGIT YEAR
000280      *                           FIELDS EXIST IN THIS COPYBOOK; ADDED
000290      *                           THIS ENTRY FOR THE AUDIT LOG ONLY.
000300      *---------------------------------------------------------------*
000310      * RUN0041 08/07/2003 TLK  - ADDED WK-C-TABLE-FULL CONDITION USED
000320      *                           BY THE NEW OVERFLOW COUNTERS IN
000330      *                           EDRBATCH (HELPDESK 2003-0661).
000340      *---------------------------------------------------------------*
000350      * RUN0057 21/03/2011 MVS  - ADDED WK-C-BLANK-LINE CONDITION -
000360      *                           PARSER SKIPS BLANK LINES WITHOUT
000370      *                           COUNTING THEM AS SKIPPED (TICKET
000380      *                           NOC-4471).
000390      *---------------------------------------------------------------*
000400       05  WK-C-FILE-STATUS            PIC X(02)  VALUE "00".
000410           88  WK-C-SUCCESSFUL                    VALUE "00".
000420           88  WK-C-END-OF-FILE                   VALUE "10".
000430           88  WK-C-RECORD-NOT-FOUND               VALUE "23".
000440           88  WK-C-TABLE-FULL                     VALUE "24".
000450           88  WK-C-BLANK-LINE                     VALUE "BL".
000460      *
000470       05  WK-C-YES                    PIC X(01)  VALUE "Y".
000480       05  WK-C-NO                     PIC X(01)  VALUE "N".
000490      *
000500       05  WK-C-PGM-LITERALS.
000510           10  C-EDRBATCH               PIC X(08)  VALUE "EDRBATCH".
000520           10  C-EDRPARS                PIC X(08)  VALUE "EDRPARS".
000530           10  C-EDRENRC                PIC X(08)  VALUE "EDRENRC".
000540           10  C-EDRXINDI               PIC X(08)  VALUE "EDRXINDI".
000550           10  C-EDRXCTRY               PIC X(08)  VALUE "EDRXCTRY".
000560      *
000570       05  FILLER                       PIC X(08)  VALUE SPACES.
