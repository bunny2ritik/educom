000100      *****************************************************************
000110      * COPYBOOK  : XINDI
000120      * PURPOSE   : LINKAGE PARAMETER AREA FOR CALLED ROUTINE EDRXINDI.
000130      *             TESTS A PIECE OF TEXT FOR MEMBERSHIP IN EITHER THE
000140      *             INDIAN-INSTITUTION REALM-DOMAIN TABLE (MODE "D") OR
000150      *             THE INDIAN-INSTITUTION KEYWORD TABLE (MODE "K").
000160      *****************************************************************
000170      * AMENDMENT HISTORY:
000180      *****************************************************************
000190      * RUN0001 02/06/1991 RHG  - INITIAL VERSION.
000200      *---------------------------------------------------------------*
000210       01  WK-C-XINDI-RECORD.
000220           05  WK-C-XINDI-INPUT.
000230               10  WK-C-XINDI-I-TEXT         PIC X(80).
000240               10  WK-C-XINDI-I-MODE         PIC X(01).
000250      *                                "D" = DOMAIN-LIST LOOKUP
000260      *                                "K" = KEYWORD-LIST LOOKUP
000270      *
000280           05  WK-C-XINDI-OUTPUT.
000290               10  WK-C-XINDI-O-FOUND        PIC X(01).
000300               10  FILLER                    PIC X(09).
