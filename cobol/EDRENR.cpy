000100      *****************************************************************
000110      * COPYBOOK  : EDRENR
000120      * I-O FORMAT: ENRICHED-ACCESS-RECORD  FROM FILE ENRICHED-EXTRACT
000130      * PURPOSE   : ACCESS-RECORD (SEE EDRACC) PLUS THE BUSINESS
000140      *             ATTRIBUTES DERIVED BY EDRENRC - REALM, USER TYPE,
000150      *             HOME COUNTRY, VISITING LOCATION, ROAMING FLAG AND
000160      *             RESULT CLASSIFICATION.  FIXED 334 BYTES.
000170      *****************************************************************
000180      * AMENDMENT HISTORY:
000190      *****************************************************************
000200      * RUN0001 02/06/1991 RHG  - INITIAL VERSION, 313-BYTE LAYOUT.
000210      *---------------------------------------------------------------*
000220      * RUN0019 03/05/1996 DPS  - PADDED RECORD TO 334 BYTES TO MATCH
000230      *                           THE FIXED-BLOCK EXTRACT DATA SET
000240      *                           RECFM USED BY THE NIGHTLY STEP.
000250      *---------------------------------------------------------------*
000260       01  ENRICHED-ACCESS-RECORD.
000270           05  EA-ACCESS-PORTION.
000280      *                                TEXT TIMESTAMP
000290               10  EA-TIMESTAMP         PIC X(24).
000300      *                                NUMERIC YYYYMMDDHHMMSS KEY
000310               10  EA-DATE-SORT         PIC 9(14).
000320      *                                HOUR OF DAY 00-23
000330               10  EA-HOUR              PIC 9(02).
000340      *                                ACCEPT OR REJECT, AS PARSED
000350               10  EA-STATUS            PIC X(06).
000360      *                                USER ID, USUALLY NAME@REALM
000370               10  EA-USER              PIC X(40).
000380      *                                CLIENT STATION ID (MAC-LIKE)
000390               10  EA-STATIONID         PIC X(20).
000400      *                                CHARGEABLE USER IDENTITY HASH
000410               10  EA-CUI               PIC X(32).
000420      *                                ORIGINATING INSTITUTION TAG
000430               10  EA-FROM-INST         PIC X(30).
000440      *                                DESTINATION INSTITUTION TAG
000450               10  EA-TO-INST           PIC X(30).
000460      *                                RADIUS SERVER DOTTED-DEC IP
000470               10  EA-IP                PIC X(15).
000480      *                                OPERATOR DOMAIN, IF PRESENT
000490               10  EA-OPERATOR          PIC X(30).
000500      *                                DOMAIN PART OF AR-USER, LOWER-
000510      *                                CASED, SPACES IF NONE
000520           05  EA-REALM                 PIC X(30).
000530      *                                INDIAN OR FOREIGN
000540           05  EA-USER-TYPE             PIC X(07).
000550      *                                DERIVED HOME COUNTRY NAME
000560           05  EA-HOME-COUNTRY          PIC X(12).
000570      *                                INDIA / INTERNATIONAL / UNKNOWN
000580           05  EA-VISIT-COUNTRY         PIC X(13).
000590      *                                Y WHEN ROAMING, ELSE N
000600           05  EA-ROAMING-FLAG          PIC X(01).
000610      *                                SUCCESS OR FAILED
000620           05  EA-RESULT                PIC X(07).
000630      *                                PAD TO 334-BYTE FIXED RECORD
000640           05  FILLER                   PIC X(21).
