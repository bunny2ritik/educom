000100      *****************************************************************
000110      * COPYBOOK  : EDRLOG
000120      * I-O FORMAT: LOG-LINE-REC  FROM FILE EDUROAM-LOG
000130      * PURPOSE   : ONE RAW TEXT LINE OF THE EDUROAM RADIUS/F-TICKS
000140      *             AUTHENTICATION LOG, AS RECEIVED FROM THE CAMPUS
000150      *             WIRELESS CONTROLLERS.  VARIABLE CONTENT, UP TO
000160      *             512 CHARACTERS, BLANK-PADDED ON READ.
000170      *****************************************************************
000180      * AMENDMENT HISTORY:
000190      *****************************************************************
000200      * RUN0001 02/06/1991 RHG  - INITIAL VERSION.
000210      *---------------------------------------------------------------*
000220       01  LOG-LINE-REC.
000230           05  LOG-LINE-TEXT            PIC X(508).
000240           05  FILLER                   PIC X(004).
