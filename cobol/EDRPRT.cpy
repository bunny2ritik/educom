000100      *****************************************************************
000110      * COPYBOOK  : EDRPRT
000120      * PURPOSE   : PRINT-LINE WORK AREA FOR SUMMARY-REPORT (132-COL).
000130      *             ONE COMMON 132-BYTE PRINT AREA, REUSED FOR EVERY
000140      *             REPORT LINE SHAPE EDRBATCH BUILDS BEFORE THE WRITE
000150      *             TO SUMMARY-REPORT, IN THE SHOP'S USUAL STYLE FOR
000160      *             MULTI-SHAPE PRINT WORK AREAS - ONE 01-LEVEL AREA
000170      *             WITH A REDEFINES FOR EACH LINE SHAPE IN TURN.
000180      *****************************************************************
000190      * AMENDMENT HISTORY:
000200      *****************************************************************
000210      * RUN0001 02/06/1991 RHG  - INITIAL VERSION.
000220      *---------------------------------------------------------------*
000230      * RUN0033 11/09/2001 TLK  - ADDED THE RATE LINE SHAPE FOR THE
000240      *                           SUCCESS-RATE-BY-USER-TYPE ROW
000250      *                           (HELPDESK 2001-1180).
000260      *---------------------------------------------------------------*
000270      * RUN0034 02/11/2012 KVN  - REWORDED THE PURPOSE NOTE ABOVE - IT
000280      *                           REFERRED TO ANOTHER SYSTEM'S TAG
000290      *                           LAYOUTS, WHICH HAS NO BEARING ON THIS
000300      *                           COPYBOOK.  NO FIELD OR PICTURE CHANGED
000310      *                           (HELPDESK 2012-0511).
000320      *---------------------------------------------------------------*
000330       01  WK-C-PRTLINE.
000340           05  WK-C-PRT-HEADING.
000350               10  PRT-HD-TEXT          PIC X(131).
000360               10  FILLER               PIC X(001).
000370      *
000380           05  WK-C-PRT-LABEL-VALUE     REDEFINES WK-C-PRT-HEADING.
000390               10  PRT-LV-LABEL         PIC X(40).
000400               10  FILLER               PIC X(02).
000410               10  PRT-LV-VALUE         PIC X(20).
000420               10  FILLER               PIC X(70).
000430      *
000440           05  WK-C-PRT-TABLE-ROW       REDEFINES WK-C-PRT-HEADING.
000450               10  PRT-TR-NAME          PIC X(40).
000460               10  FILLER               PIC X(02).
000470               10  PRT-TR-COUNT         PIC ZZZ,ZZ9.
000480               10  FILLER               PIC X(83).
000490      *
000500           05  WK-C-PRT-INST-ROW        REDEFINES WK-C-PRT-HEADING.
000510               10  PRT-IR-INST          PIC X(30).
000520               10  FILLER               PIC X(02).
000530               10  PRT-IR-USERS         PIC ZZ,ZZ9.
000540               10  FILLER               PIC X(02).
000550               10  PRT-IR-SUCCESS       PIC ZZ,ZZ9.
000560               10  FILLER               PIC X(02).
000570               10  PRT-IR-ROAMING       PIC ZZ,ZZ9.
000580               10  FILLER               PIC X(78).
000590      *
000600           05  WK-C-PRT-RATE-LINE       REDEFINES WK-C-PRT-HEADING.
000610               10  PRT-RL-LABEL         PIC X(40).
000620               10  FILLER               PIC X(02).
000630               10  PRT-RL-PCT           PIC ZZ9.9.
000640               10  PRT-RL-PCT-SIGN      PIC X(01).
000650               10  FILLER               PIC X(84).
