000100      *****************************************************************
000110      * COPYBOOK  : EDRACC
000120      * I-O FORMAT: ACCESS-RECORD   FROM FILE ACCESS-EXTRACT
000130      * PURPOSE   : ONE PARSED RADIUS ACCESS-ACCEPT/ACCESS-REJECT
000140      *             EVENT, FIXED 264 BYTES.  BUILT BY EDRPARS FROM THE
000150      *             RAW EDUROAM-LOG LINE.
000160      *****************************************************************
000170      * AMENDMENT HISTORY:
000180      *****************************************************************
000190      * RUN0001 02/06/1991 RHG  - INITIAL VERSION, 243-BYTE LAYOUT.
000200      *---------------------------------------------------------------*
000210      * RUN0019 03/05/1996 DPS  - PADDED RECORD TO 264 BYTES TO MATCH
000220      *                           THE FIXED-BLOCK EXTRACT DATA SET
000230      *                           RECFM USED BY THE NIGHTLY STEP.
000240      *---------------------------------------------------------------*
000250       01  ACCESS-RECORD.
000260      *                                TEXT TIMESTAMP "WWW MMM DD
000270      *                                HH:MM:SS YYYY" AS READ FROM LOG
000280           05  AR-TIMESTAMP             PIC X(24).
000290      *                                NUMERIC YYYYMMDDHHMMSS KEY
000300           05  AR-DATE-SORT             PIC 9(14).
000310      *                                HOUR OF DAY 00-23
000320           05  AR-HOUR                  PIC 9(02).
000330      *                                ACCEPT OR REJECT
000340           05  AR-STATUS                PIC X(06).
000350      *                                USER ID, USUALLY NAME@REALM
000360           05  AR-USER                  PIC X(40).
000370      *                                CLIENT STATION ID (MAC-LIKE)
000380           05  AR-STATIONID             PIC X(20).
000390      *                                CHARGEABLE USER IDENTITY HASH
000400           05  AR-CUI                   PIC X(32).
000410      *                                ORIGINATING INSTITUTION TAG
000420           05  AR-FROM-INST             PIC X(30).
000430      *                                DESTINATION INSTITUTION TAG
000440           05  AR-TO-INST               PIC X(30).
000450      *                                RADIUS SERVER DOTTED-DEC IP
000460           05  AR-IP                    PIC X(15).
000470      *                                OPERATOR DOMAIN, IF PRESENT
000480           05  AR-OPERATOR              PIC X(30).
000490      *                                PAD TO 264-BYTE FIXED RECORD
000500           05  FILLER                   PIC X(21).
