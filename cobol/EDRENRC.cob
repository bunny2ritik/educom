000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    EDRENRC.
000120      *****************************************************************
000130      * AUTHOR.       R H GOVEKAR.
000140      *****************************************************************
000150       AUTHOR.        R H GOVEKAR.
000160       INSTALLATION.  EDUNET COMPUTER CENTRE.
000170       DATE-WRITTEN.  15/06/1991.
000180       DATE-COMPILED.
000190       SECURITY.      THIS PROGRAM IS THE PROPERTY OF EDUNET COMPUTER
000200                       CENTRE AND IS NOT TO BE DISCLOSED OUTSIDE THE
000210                       INSTALLATION WITHOUT WRITTEN PERMISSION.
000220      *****************************************************************
000230      * PROGRAM      : EDRENRC
000240      * PURPOSE      : TAKES ONE PARSED ACCESS EVENT AND DERIVES THE
000250      *                ENRICHMENT ATTRIBUTES EDRBATCH CARRIES ON THE
000260      *                ENRICHED-ACCESS-RECORD - REALM, USER TYPE, HOME
000270      *                COUNTRY, VISITING LOCATION, ROAMING FLAG AND
000280      *                THE SUCCESS/FAILED RESULT.
000290      * CALLS        : EDRXINDI (INDIAN-INSTITUTION DOMAIN/KEYWORD
000300      *                LOOKUP), EDRXCTRY (SUFFIX-TO-COUNTRY LOOKUP).
000310      * CALLED BY    : EDRBATCH.
000320      *****************************************************************
000330      * AMENDMENT HISTORY
000340      *****************************************************************
000350      * RUN0002 15/06/1991 RHG  - INITIAL VERSION.
000360      *---------------------------------------------------------------*
000370      * RUN0011 02/04/1993 PDS  - SPLIT THE DOMAIN/KEYWORD TABLE
000380      *                           LOOKUPS OUT TO THE NEW EDRXINDI
000390      *                           ROUTINE SO THEY ARE MAINTAINED IN
000400      *                           ONE PLACE FOR BOTH THIS PROGRAM AND
000410      *                           ANY FUTURE CALLER.
000420      *---------------------------------------------------------------*
000430      * RUN0018 14/06/1995 RHG  - SPLIT THE SUFFIX-TO-COUNTRY TABLE OUT
000440      *                           TO THE NEW EDRXCTRY ROUTINE.
000450      *---------------------------------------------------------------*
000460      * RUN0028 14/02/1999 SMP  - YEAR 2000 REVIEW.  NO DATE FIELDS ARE
000470      *                           CARRIED IN THIS PROGRAM.  CHANGE LOG
000480      *                           ENTRY MADE FOR AUDIT TRAIL PURPOSES
000490      *                           ONLY - NO CODE CHANGE REQUIRED.
000500      *---------------------------------------------------------------*
000510      * RUN0038 19/09/2001 TLK  - ADDED THE IP-PREFIX TEST (14.139. AND
000520      *                           103.) TO THE VISITING-COUNTRY RULE
000530      *                           (HELPDESK 2001-0877).
000540      *---------------------------------------------------------------*
000550      * RUN0046 03/08/2004 NBJ  - ADDED THE EDUROAM.ORG INTERNATIONAL
000560      *                           FALLBACK TO THE VISITING-COUNTRY RULE.
000570      *---------------------------------------------------------------*
000580       ENVIRONMENT DIVISION.
000590       CONFIGURATION SECTION.
000600       SOURCE-COMPUTER.  IBM-AS400.
000610       OBJECT-COMPUTER.  IBM-AS400.
000620       SPECIAL-NAMES.
000630           CLASS ALPHA-UPPER  IS "A" THRU "Z"
000640           UPSI-0 ON STATUS IS WK-S-UPSI-0-ON
000650                  OFF STATUS IS WK-S-UPSI-0-OFF.
000660       DATA DIVISION.
000670       WORKING-STORAGE SECTION.
000680       01  WK-C-COMMON.
000690           COPY EDRWRK.
000700      *
000710       COPY XINDI.
000720      *
000730       COPY XCTRY.
000740      *
000750       01  WK-X-USER-AREA.
000760           05  WK-X-USER-NAME-PART  PIC X(20).
000770           05  WK-X-USER-REALM-PART PIC X(30).
000780           05  FILLER               PIC X(10).
000790       01  WK-X-USER-AREA-VIEW REDEFINES WK-X-USER-AREA.
000800           05  WK-X-USER-WHOLE      PIC X(60).
000810      *
000820       01  WK-X-REALM-AREA.
000830           05  WK-X-REALM-FULL      PIC X(30).
000840       01  WK-X-REALM-FIRST-VIEW REDEFINES WK-X-REALM-AREA.
000850           05  WK-X-REALM-FIRST-CHAR PIC X(01).
000860           05  FILLER               PIC X(29).
000870      *
000880       01  WK-X-INST-AREA.
000890           05  WK-X-INST-FROM-PART  PIC X(30).
000900           05  WK-X-INST-TO-PART    PIC X(30).
000910       01  WK-X-INST-AREA-VIEW REDEFINES WK-X-INST-AREA.
000920           05  WK-X-INST-WHOLE      PIC X(60).
000930      *
000940       01  WK-X-IP-AREA.
000950           05  WK-X-IP-FULL         PIC X(15).
000960       01  WK-X-IP-PREFIX-VIEW REDEFINES WK-X-IP-AREA.
000970           05  WK-X-IP-FIRST-4      PIC X(04).
000980           05  FILLER               PIC X(11).
000990      *
001000       01  WK-N-COUNTERS.
001010           05  WK-N-AT-COUNT        PIC 9(04) COMP VALUE ZERO.
001020           05  WK-N-HIT-COUNT       PIC 9(04) COMP VALUE ZERO.
001030      *
001040       01  WK-S-SWITCHES.
001050           05  WK-S-DOMAIN-SWITCH   PIC X(01) VALUE "N".
001060               88  WK-S-DOMAIN-MATCH     VALUE "Y".
001070      *
001080       LINKAGE SECTION.
001090       COPY ENRC.
001100      *
001110       PROCEDURE DIVISION USING WK-C-ENRC-RECORD.
001120      *
001130       MAIN-MODULE.
001140           PERFORM A000-INITIALISE THRU A000-EX.
001150           PERFORM B100-DERIVE-REALM THRU B100-EX.
001160           PERFORM B200-CLASSIFY-USER-TYPE THRU B200-EX.
001170           PERFORM B300-DERIVE-HOME-COUNTRY THRU B300-EX.
001180           PERFORM B400-DERIVE-VISIT-COUNTRY THRU B400-EX.
001190           PERFORM B500-DERIVE-ROAMING-FLAG THRU B500-EX.
001200           PERFORM B600-CLASSIFY-RESULT THRU B600-EX.
001210           GOBACK.
001220      *
001230       A000-INITIALISE.
001240           MOVE SPACES TO WK-C-ENRC-O-REALM.
001250           MOVE SPACES TO WK-C-ENRC-O-USER-TYPE.
001260           MOVE SPACES TO WK-C-ENRC-O-HOME-COUNTRY.
001270           MOVE SPACES TO WK-C-ENRC-O-VISIT-COUNTRY.
001280           MOVE SPACES TO WK-C-ENRC-O-ROAMING-FLAG.
001290           MOVE SPACES TO WK-C-ENRC-O-RESULT.
001300       A000-EX.
001310           EXIT.
001320      *
001330      *    DERIVE EA-REALM - TEXT AFTER THE FIRST "@" IN THE USER ID,
001340      *    LOWER-CASED; SPACES WHEN THERE IS NO "@".
001350       B100-DERIVE-REALM.
001360           MOVE SPACES TO WK-X-USER-AREA.
001370           MOVE ZERO TO WK-N-AT-COUNT.
001380           INSPECT WK-C-ENRC-I-USER TALLYING WK-N-AT-COUNT
001390               FOR ALL "@".
001400           IF WK-N-AT-COUNT > ZERO
001410               UNSTRING WK-C-ENRC-I-USER DELIMITED BY "@"
001420                   INTO WK-X-USER-NAME-PART WK-X-USER-REALM-PART
001430               MOVE WK-X-USER-REALM-PART TO WK-X-REALM-FULL
001440               INSPECT WK-X-REALM-FULL CONVERTING
001450                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
001460                   "abcdefghijklmnopqrstuvwxyz"
001470               MOVE WK-X-REALM-FULL TO WK-C-ENRC-O-REALM
001480           ELSE
001490               MOVE SPACES TO WK-X-REALM-FULL
001500           END-IF.
001510       B100-EX.
001520           EXIT.
001530      *
001540      *    CLASSIFY EA-USER-TYPE.  INDIAN IF THE REALM CONTAINS AN
001550      *    INDIAN-INSTITUTION DOMAIN, ELSE INDIAN IF THE FROM/TO
001560      *    INSTITUTIONS CONTAIN AN INDIAN-INSTITUTION KEYWORD, ELSE
001570      *    FOREIGN.
001580       B200-CLASSIFY-USER-TYPE.
001590           MOVE "N" TO WK-S-DOMAIN-SWITCH.
001600           MOVE SPACES TO WK-C-XINDI-I-TEXT.
001610           MOVE WK-X-REALM-FULL TO WK-C-XINDI-I-TEXT.
001620           MOVE "D" TO WK-C-XINDI-I-MODE.
001630           MOVE "N" TO WK-C-XINDI-O-FOUND.
001640           CALL "EDRXINDI" USING WK-C-XINDI-RECORD.
001650           IF WK-C-XINDI-O-FOUND = "Y"
001660               MOVE "Y" TO WK-S-DOMAIN-SWITCH
001670           END-IF.
001680           IF NOT WK-S-DOMAIN-MATCH
001690               PERFORM B210-BUILD-COMBINED-INST THRU B210-EX
001700               MOVE SPACES TO WK-C-XINDI-I-TEXT
001710               MOVE WK-X-INST-WHOLE TO WK-C-XINDI-I-TEXT
001720               MOVE "K" TO WK-C-XINDI-I-MODE
001730               MOVE "N" TO WK-C-XINDI-O-FOUND
001740               CALL "EDRXINDI" USING WK-C-XINDI-RECORD
001750               IF WK-C-XINDI-O-FOUND = "Y"
001760                   MOVE "Y" TO WK-S-DOMAIN-SWITCH
001770               END-IF
001780           END-IF.
001790           IF WK-S-DOMAIN-MATCH
001800               MOVE "INDIAN" TO WK-C-ENRC-O-USER-TYPE
001810           ELSE
001820               MOVE "FOREIGN" TO WK-C-ENRC-O-USER-TYPE
001830           END-IF.
001840       B200-EX.
001850           EXIT.
001860      *
001870      *    BUILD THE LOWER-CASED FROM-INST/TO-INST CONCATENATION USED
001880      *    BY BOTH THE USER-TYPE AND VISIT-COUNTRY RULES.
001890       B210-BUILD-COMBINED-INST.
001900           MOVE WK-C-ENRC-I-FROM-INST TO WK-X-INST-FROM-PART.
001910           MOVE WK-C-ENRC-I-TO-INST TO WK-X-INST-TO-PART.
001920           INSPECT WK-X-INST-AREA CONVERTING
001930               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
001940               "abcdefghijklmnopqrstuvwxyz".
001950       B210-EX.
001960           EXIT.
001970      *
001980      *    DERIVE EA-HOME-COUNTRY FROM THE LOWER-CASED REALM, VIA THE
001990      *    ORDERED SUFFIX TABLE IN EDRXCTRY.
002000       B300-DERIVE-HOME-COUNTRY.
002010           MOVE WK-X-REALM-FULL(1:1) TO WK-X-REALM-FIRST-CHAR.
002020           IF WK-X-REALM-FIRST-CHAR = SPACE
002030               MOVE "Unknown" TO WK-C-ENRC-O-HOME-COUNTRY
002040           ELSE
002050               MOVE SPACES TO WK-C-XCTRY-I-REALM
002060               MOVE WK-X-REALM-FULL TO WK-C-XCTRY-I-REALM
002070               MOVE "N" TO WK-C-XCTRY-I-INDIA-IND
002080               MOVE SPACES TO WK-C-XCTRY-O-COUNTRY
002090               CALL "EDRXCTRY" USING WK-C-XCTRY-RECORD
002100               MOVE WK-C-XCTRY-O-COUNTRY TO WK-C-ENRC-O-HOME-COUNTRY
002110           END-IF.
002120       B300-EX.
002130           EXIT.
002140      *
002150      *    DERIVE EA-VISIT-COUNTRY.  INDIA WHEN THE INSTITUTIONS TEXT
002160      *    CARRIES AN INDIAN-INSTITUTION KEYWORD OR THE SERVER IP
002170      *    STARTS WITH 14.139. OR 103. ; INTERNATIONAL WHEN THE
002180      *    INSTITUTIONS TEXT CARRIES EDUROAM.ORG ; ELSE UNKNOWN.
002190       B400-DERIVE-VISIT-COUNTRY.
002200           MOVE SPACES TO WK-C-ENRC-O-VISIT-COUNTRY.
002210           MOVE WK-C-ENRC-I-IP TO WK-X-IP-FULL.
002220           MOVE SPACES TO WK-C-XINDI-I-TEXT.
002230           MOVE WK-X-INST-WHOLE TO WK-C-XINDI-I-TEXT.
002240           MOVE "K" TO WK-C-XINDI-I-MODE.
002250           MOVE "N" TO WK-C-XINDI-O-FOUND.
002260           CALL "EDRXINDI" USING WK-C-XINDI-RECORD.
002270           IF WK-C-XINDI-O-FOUND = "Y"
002280               MOVE "India" TO WK-C-ENRC-O-VISIT-COUNTRY
002290           ELSE
002300               IF WK-X-IP-FULL(1:7) = "14.139."
002310                   MOVE "India" TO WK-C-ENRC-O-VISIT-COUNTRY
002320               ELSE
002330                   IF WK-X-IP-FIRST-4 = "103."
002340                       MOVE "India" TO WK-C-ENRC-O-VISIT-COUNTRY
002350                   END-IF
002360               END-IF
002370           END-IF.
002380           IF WK-C-ENRC-O-VISIT-COUNTRY = SPACES
002390               MOVE ZERO TO WK-N-HIT-COUNT
002400               INSPECT WK-X-INST-WHOLE TALLYING WK-N-HIT-COUNT
002410                   FOR ALL "eduroam.org"
002420               IF WK-N-HIT-COUNT > ZERO
002430                   MOVE "International" TO WK-C-ENRC-O-VISIT-COUNTRY
002440               ELSE
002450                   MOVE "Unknown" TO WK-C-ENRC-O-VISIT-COUNTRY
002460               END-IF
002470           END-IF.
002480       B400-EX.
002490           EXIT.
002500      *
002510      *    DERIVE EA-ROAMING-FLAG - Y WHEN HOME AND VISIT COUNTRY
002520      *    DIFFER AND THE HOME COUNTRY IS KNOWN.
002530       B500-DERIVE-ROAMING-FLAG.
002540           IF WK-C-ENRC-O-HOME-COUNTRY NOT = WK-C-ENRC-O-VISIT-COUNTRY
002550              AND WK-C-ENRC-O-HOME-COUNTRY NOT = "Unknown"
002560               MOVE "Y" TO WK-C-ENRC-O-ROAMING-FLAG
002570           ELSE
002580               MOVE "N" TO WK-C-ENRC-O-ROAMING-FLAG
002590           END-IF.
002600       B500-EX.
002610           EXIT.
002620      *
002630      *    CLASSIFY EA-RESULT FROM THE ACCESS STATUS.
002640       B600-CLASSIFY-RESULT.
002650           IF WK-C-ENRC-I-STATUS = "ACCEPT"
002660               MOVE "Success" TO WK-C-ENRC-O-RESULT
002670           ELSE
002680               MOVE "Failed" TO WK-C-ENRC-O-RESULT
002690           END-IF.
002700       B600-EX.
002710           EXIT.
