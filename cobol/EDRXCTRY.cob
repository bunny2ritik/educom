000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    EDRXCTRY.
000120      *****************************************************************
000130      * AUTHOR.       R H GOVEKAR.
000140      *****************************************************************
000150       AUTHOR.        R H GOVEKAR.
000160       INSTALLATION.  EDUNET COMPUTER CENTRE.
000170       DATE-WRITTEN.  02/06/1991.
000180       DATE-COMPILED.
000190       SECURITY.      THIS PROGRAM IS THE PROPERTY OF EDUNET COMPUTER
000200                       CENTRE AND IS NOT TO BE DISCLOSED OUTSIDE THE
000210                       INSTALLATION WITHOUT WRITTEN PERMISSION.
000220      *****************************************************************
000230      * PROGRAM      : EDRXCTRY
000240      * PURPOSE      : DERIVES A HOME-COUNTRY NAME FROM A REALM DOMAIN
000250      *                BY MATCHING THE TRAILING SUFFIX OF THE REALM
000260      *                AGAINST AN ORDERED SUFFIX-TO-COUNTRY TABLE.  THE
000270      *                TABLE IS SEARCHED IN THE ORDER SHOWN BELOW AND
000280      *                THE FIRST SUFFIX FOUND AS A SUBSTRING OF THE
000290      *                REALM WINS - THE ENTRIES MUST NOT BE RESEQUENCED.
000300      * CALLED BY    : EDRENRC.
000310      *****************************************************************
000320      * AMENDMENT HISTORY
000330      *****************************************************************
000340      * RUN0001 02/06/1991 RHG  - INITIAL VERSION.
000350      *---------------------------------------------------------------*
000360      * RUN0010 02/04/1993 PDS  - ADDED THE INDIA SHORT-CIRCUIT - WHEN
000370      *                           THE CALLER HAS ALREADY FOUND THE
000380      *                           REALM IN THE EDRXINDI DOMAIN TABLE,
000390      *                           SKIP THE SUFFIX SEARCH AND RETURN
000400      *                           "INDIA" DIRECTLY.
000410      *---------------------------------------------------------------*
000420      * RUN0017 14/06/1995 RHG  - ADDED THE ITALY, UK AND USA ENTRIES.
000430      *---------------------------------------------------------------*
000440      * RUN0028 14/02/1999 SMP  - YEAR 2000 REVIEW.  NO DATE FIELDS ARE
000450      *                           CARRIED IN THIS PROGRAM.  CHANGE LOG
000460      *                           ENTRY MADE FOR AUDIT TRAIL PURPOSES
000470      *                           ONLY - NO CODE CHANGE REQUIRED.
000480      *---------------------------------------------------------------*
000490      * RUN0037 19/09/2001 TLK  - ADDED THE GERMANY, FRANCE, NETHERLANDS
000500      *                           AND SWEDEN ENTRIES (HELPDESK 2001-0877).
000510      *---------------------------------------------------------------*
000520      * RUN0045 03/08/2004 NBJ  - ADDED THE UNKNOWN FALLBACK ENTRY SO
000530      *                           A REALM WITH NO RECOGNISED SUFFIX
000540      *                           DOES NOT LEAVE THE OUTPUT FIELD
000550      *                           BLANK.
000560      *---------------------------------------------------------------*
000570      * RUN0052 08/11/2006 KVN  - RE-KEYED THE SUFFIX TABLE IN LOWER
000580      *                           CASE TO MATCH WK-C-XCTRY-I-REALM,
000590      *                           WHICH ARRIVES ALREADY LOWER-CASED, AND
000600      *                           CORRECTED THE COUNTRY-NAME AND UNKNOWN
000610      *                           OUTPUT VALUES TO THE MIXED CASE
000620      *                           EDRENRC EXPECTS (HELPDESK 2006-1190,
000630      *                           SAME FAULT AS THE EDRXINDI FIX).
000640      *---------------------------------------------------------------*
000650       ENVIRONMENT DIVISION.
000660       CONFIGURATION SECTION.
000670       SOURCE-COMPUTER.  IBM-AS400.
000680       OBJECT-COMPUTER.  IBM-AS400.
000690       SPECIAL-NAMES.
000700           CLASS ALPHA-UPPER  IS "A" THRU "Z"
000710           UPSI-0 ON STATUS IS WK-S-UPSI-0-ON
000720                  OFF STATUS IS WK-S-UPSI-0-OFF.
000730       DATA DIVISION.
000740       WORKING-STORAGE SECTION.
000750       01  WK-C-COMMON.
000760           COPY EDRWRK.
000770      *
000780      *    ORDERED SUFFIX-TO-COUNTRY TABLE.  THE SEARCH IS SEQUENTIAL
000790      *    FROM ENTRY 1 AND STOPS AT THE FIRST MATCH, SO THE ENTRIES
000800      *    MUST STAY IN THE ORDER SHOWN - DO NOT RE-SEQUENCE.
000810       01  WK-C-CTRY-SFX-LIST.
000820           05  FILLER  PIC X(12) VALUE ".in".
000830           05  FILLER  PIC X(12) VALUE ".it".
000840           05  FILLER  PIC X(12) VALUE ".uk".
000850           05  FILLER  PIC X(12) VALUE ".edu".
000860           05  FILLER  PIC X(12) VALUE ".de".
000870           05  FILLER  PIC X(12) VALUE ".fr".
000880           05  FILLER  PIC X(12) VALUE ".nl".
000890           05  FILLER  PIC X(12) VALUE ".se".
000900       01  WK-C-CTRY-SFX-TABLE REDEFINES WK-C-CTRY-SFX-LIST.
000910           05  WK-C-CTRY-SFX-ENTRY OCCURS 08 TIMES PIC X(12).
000920      *
000930       01  WK-C-CTRY-SFX-LEN-LIST.
000940           05  FILLER  PIC 9(02) COMP VALUE 03.
000950           05  FILLER  PIC 9(02) COMP VALUE 03.
000960           05  FILLER  PIC 9(02) COMP VALUE 03.
000970           05  FILLER  PIC 9(02) COMP VALUE 04.
000980           05  FILLER  PIC 9(02) COMP VALUE 03.
000990           05  FILLER  PIC 9(02) COMP VALUE 03.
001000           05  FILLER  PIC 9(02) COMP VALUE 03.
001010           05  FILLER  PIC 9(02) COMP VALUE 03.
001020       01  WK-C-CTRY-SFX-LEN-TABLE REDEFINES WK-C-CTRY-SFX-LEN-LIST.
001030           05  WK-C-CTRY-SFX-LEN OCCURS 08 TIMES PIC 9(02) COMP.
001040      *
001050       01  WK-C-CTRY-NAME-LIST.
001060           05  FILLER  PIC X(12) VALUE "India".
001070           05  FILLER  PIC X(12) VALUE "Italy".
001080           05  FILLER  PIC X(12) VALUE "UK".
001090           05  FILLER  PIC X(12) VALUE "USA".
001100           05  FILLER  PIC X(12) VALUE "Germany".
001110           05  FILLER  PIC X(12) VALUE "France".
001120           05  FILLER  PIC X(12) VALUE "Netherlands".
001130           05  FILLER  PIC X(12) VALUE "Sweden".
001140       01  WK-C-CTRY-NAME-TABLE REDEFINES WK-C-CTRY-NAME-LIST.
001150           05  WK-C-CTRY-NAME-ENTRY OCCURS 08 TIMES PIC X(12).
001160      *
001170       01  WK-N-COUNTERS.
001180           05  WK-N-SUB            PIC 9(02) COMP VALUE ZERO.
001190           05  WK-N-ENTCT          PIC 9(02) COMP VALUE 08.
001200           05  WK-N-HIT            PIC 9(04) COMP VALUE ZERO.
001210           05  WK-N-ENTLEN         PIC 9(02) COMP VALUE ZERO.
001220      *
001230       01  WK-S-SWITCHES.
001240           05  WK-S-FOUND-SWITCH   PIC X(01) VALUE "N".
001250               88  WK-S-MATCH-FOUND      VALUE "Y".
001260      *
001270       LINKAGE SECTION.
001280       COPY XCTRY.
001290      *
001300       PROCEDURE DIVISION USING WK-C-XCTRY-RECORD.
001310      *
001320       MAIN-MODULE.
001330           PERFORM A000-INITIALISE THRU A000-EX.
001340           IF WK-C-XCTRY-I-INDIA-IND = "Y"
001350               MOVE "India" TO WK-C-XCTRY-O-COUNTRY
001360           ELSE
001370               PERFORM B000-SEARCH-SFX-TABLE THRU B000-EX
001380               IF NOT WK-S-MATCH-FOUND
001390                   MOVE "Unknown" TO WK-C-XCTRY-O-COUNTRY
001400               END-IF
001410           END-IF.
001420           GOBACK.
001430      *
001440       A000-INITIALISE.
001450           MOVE SPACES TO WK-C-XCTRY-O-COUNTRY.
001460           MOVE "N" TO WK-S-FOUND-SWITCH.
001470           MOVE ZERO TO WK-N-SUB.
001480       A000-EX.
001490           EXIT.
001500      *
001510       B000-SEARCH-SFX-TABLE.
001520           PERFORM C000-TEST-ONE-SUFFIX THRU C000-EX
001530               UNTIL WK-N-SUB NOT LESS THAN WK-N-ENTCT
001540                  OR WK-S-MATCH-FOUND.
001550       B000-EX.
001560           EXIT.
001570      *
001580       C000-TEST-ONE-SUFFIX.
001590           ADD 1 TO WK-N-SUB.
001600           MOVE WK-C-CTRY-SFX-LEN(WK-N-SUB) TO WK-N-ENTLEN.
001610           MOVE ZERO TO WK-N-HIT.
001620           INSPECT WK-C-XCTRY-I-REALM TALLYING WK-N-HIT FOR ALL
001630               WK-C-CTRY-SFX-ENTRY(WK-N-SUB)(1:WK-N-ENTLEN).
001640           IF WK-N-HIT > ZERO
001650               MOVE "Y" TO WK-S-FOUND-SWITCH
001660               MOVE WK-C-CTRY-NAME-ENTRY(WK-N-SUB) TO
001670                   WK-C-XCTRY-O-COUNTRY
001680           END-IF.
001690       C000-EX.
001700           EXIT.
