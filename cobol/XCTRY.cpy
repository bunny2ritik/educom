000100      *****************************************************************
000110      * COPYBOOK  : XCTRY
000120      * PURPOSE   : LINKAGE PARAMETER AREA FOR CALLED ROUTINE EDRXCTRY.
000130      *             DERIVES THE HOME COUNTRY NAME FROM A LOWER-CASED
000140      *             REALM DOMAIN, USING THE ORDERED SUFFIX-TO-COUNTRY
000150      *             TABLE (SEE EDRXCTRY WORKING STORAGE).
000160      *****************************************************************
000170      * AMENDMENT HISTORY:
000180      *****************************************************************
000190      * RUN0001 02/06/1991 RHG  - INITIAL VERSION.
000200      *---------------------------------------------------------------*
000210       01  WK-C-XCTRY-RECORD.
000220           05  WK-C-XCTRY-INPUT.
000230               10  WK-C-XCTRY-I-REALM        PIC X(30).
000240               10  WK-C-XCTRY-I-INDIA-IND    PIC X(01).
000250      *                                SET TO "Y" BY THE CALLER WHEN
000260      *                                EDRXINDI HAS ALREADY FOUND THE
000270      *                                REALM IN THE DOMAIN TABLE
000280      *
000290           05  WK-C-XCTRY-OUTPUT.
000300               10  WK-C-XCTRY-O-COUNTRY      PIC X(12).
000310               10  FILLER                    PIC X(08).
