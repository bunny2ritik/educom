000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    EDRXINDI.
000120      *****************************************************************
000130      * AUTHOR.       R H GOVEKAR.
000140      *****************************************************************
000150       AUTHOR.        R H GOVEKAR.
000160       INSTALLATION.  EDUNET COMPUTER CENTRE.
000170       DATE-WRITTEN.  02/06/1991.
000180       DATE-COMPILED.
000190       SECURITY.      THIS PROGRAM IS THE PROPERTY OF EDUNET COMPUTER
000200                       CENTRE AND IS NOT TO BE DISCLOSED OUTSIDE THE
000210                       INSTALLATION WITHOUT WRITTEN PERMISSION.
000220      *****************************************************************
000230      * PROGRAM      : EDRXINDI
000240      * PURPOSE      : TESTS A PIECE OF CALLER-SUPPLIED TEXT FOR AN
000250      *                INDIAN-INSTITUTION REALM DOMAIN (MODE "D") OR
000260      *                AN INDIAN-INSTITUTION KEYWORD (MODE "K").  THE
000270      *                DOMAIN AND KEYWORD LISTS ARE HELD AS STATIC
000280      *                WORKING-STORAGE TABLES MAINTAINED BY THIS
000290      *                PROGRAM ONLY - NO OTHER PROGRAM SHOULD CARRY A
000300      *                COPY OF THESE LISTS.
000310      * CALLED BY    : EDRENRC.
000320      *****************************************************************
000330      * AMENDMENT HISTORY
000340      *****************************************************************
000350      * RUN0001 02/06/1991 RHG  - INITIAL VERSION.  TABLE-DRIVEN TEST
000360      *                           FOR INDIAN-INSTITUTION REALM DOMAINS,
000370      *                           REPLACING THE OLD VBAC LIMIT-CODE
000380      *                           TABLE LOOKUP PATTERN.
000390      *---------------------------------------------------------------*
000400      * RUN0009 19/03/1993 PDS  - ADDED ICGEB, CDAC AND CSIR DOMAIN
000410      *                           ENTRIES AT THE REQUEST OF THE NETWORK
000420      *                           OPERATIONS CELL.
000430      *---------------------------------------------------------------*
000440      * RUN0015 07/11/1994 RHG  - ADDED THE KEYWORD TABLE AND MODE
000450      *                           SWITCH (WK-C-XINDI-I-MODE) SO THE
000460      *                           SAME ROUTINE CAN SERVE BOTH THE
000470      *                           DOMAIN AND KEYWORD CHECKS FORMERLY
000480      *                           CODED SEPARATELY IN EDRENRC.
000490      *---------------------------------------------------------------*
000500      * RUN0022 25/08/1996 KVN  - ADDED IISERPUNE, IISERTVM AND
000510      *                           IISERB DOMAIN ENTRIES.
000520      *---------------------------------------------------------------*
000530      * RUN0028 14/02/1999 SMP  - YEAR 2000 REVIEW.  NO DATE FIELDS ARE
000540      *                           CARRIED IN THIS PROGRAM.  CHANGE LOG
000550      *                           ENTRY MADE FOR AUDIT TRAIL PURPOSES
000560      *                           ONLY - NO CODE CHANGE REQUIRED.
000570      *---------------------------------------------------------------*
000580      * RUN0036 30/06/2001 TLK  - ADDED BITS-PILANI.AC.IN DOMAIN ENTRY
000590      *                           (HELPDESK 2001-0642).
000600      *---------------------------------------------------------------*
000610      * RUN0044 11/05/2004 NBJ  - ADDED JNU AND DU DOMAIN ENTRIES AND
000620      *                           THE "NIT" KEYWORD ENTRY.
000630      *---------------------------------------------------------------*
000640      * RUN0051 08/11/2006 KVN  - RE-KEYED EVERY DOMAIN AND KEYWORD
000650      *                           ENTRY IN LOWER CASE.  WK-C-XINDI-I-
000660      *                           TEXT ARRIVES ALREADY LOWER-CASED FROM
000670      *                           EDRENRC BUT THE TABLES WERE STILL IN
000680      *                           UPPER CASE, SO INSPECT ... TALLYING
000690      *                           NEVER MATCHED AND EVERY INDIAN USER
000700      *                           CAME BACK FOREIGN (HELPDESK 2006-1190).
000710      *---------------------------------------------------------------*
000720       ENVIRONMENT DIVISION.
000730       CONFIGURATION SECTION.
000740       SOURCE-COMPUTER.  IBM-AS400.
000750       OBJECT-COMPUTER.  IBM-AS400.
000760       SPECIAL-NAMES.
000770           CLASS ALPHA-UPPER  IS "A" THRU "Z"
000780           UPSI-0 ON STATUS IS WK-S-UPSI-0-ON
000790                  OFF STATUS IS WK-S-UPSI-0-OFF.
000800       DATA DIVISION.
000810       WORKING-STORAGE SECTION.
000820       01  WK-C-COMMON.
000830           COPY EDRWRK.
000840      *
000850      *    INDIAN-INSTITUTION REALM DOMAIN TABLE.  RUN0009/RUN0022/
000860      *    RUN0036/RUN0044 ADDED ENTRIES OVER THE YEARS - SEE THE
000870      *    AMENDMENT HISTORY ABOVE.
000880       01  WK-C-INDI-DOM-LIST.
000890           05  FILLER  PIC X(20) VALUE "iitd.ac.in".
000900           05  FILLER  PIC X(20) VALUE "iitm.ac.in".
000910           05  FILLER  PIC X(20) VALUE "iitb.ac.in".
000920           05  FILLER  PIC X(20) VALUE "iitg.ac.in".
000930           05  FILLER  PIC X(20) VALUE "iitk.ac.in".
000940           05  FILLER  PIC X(20) VALUE "iitr.ac.in".
000950           05  FILLER  PIC X(20) VALUE "iiserkol.ac.in".
000960           05  FILLER  PIC X(20) VALUE "iisc.ac.in".
000970           05  FILLER  PIC X(20) VALUE "icgeb.ac.in".
000980           05  FILLER  PIC X(20) VALUE "nit.ac.in".
000990           05  FILLER  PIC X(20) VALUE "ernet.in".
001000           05  FILLER  PIC X(20) VALUE "iiserpune.ac.in".
001010           05  FILLER  PIC X(20) VALUE "iisertvm.ac.in".
001020           05  FILLER  PIC X(20) VALUE "iiserb.ac.in".
001030           05  FILLER  PIC X(20) VALUE "bits-pilani.ac.in".
001040           05  FILLER  PIC X(20) VALUE "jnu.ac.in".
001050           05  FILLER  PIC X(20) VALUE "du.ac.in".
001060           05  FILLER  PIC X(20) VALUE "tifr.res.in".
001070           05  FILLER  PIC X(20) VALUE "cdac.in".
001080           05  FILLER  PIC X(20) VALUE "csir.res.in".
001090       01  WK-C-INDI-DOM-TABLE REDEFINES WK-C-INDI-DOM-LIST.
001100           05  WK-C-INDI-DOM-ENTRY OCCURS 20 TIMES PIC X(20).
001110      *
001120       01  WK-C-INDI-DOM-LEN-LIST.
001130           05  FILLER  PIC 9(02) COMP VALUE 10.
001140           05  FILLER  PIC 9(02) COMP VALUE 10.
001150           05  FILLER  PIC 9(02) COMP VALUE 10.
001160           05  FILLER  PIC 9(02) COMP VALUE 10.
001170           05  FILLER  PIC 9(02) COMP VALUE 10.
001180           05  FILLER  PIC 9(02) COMP VALUE 10.
001190           05  FILLER  PIC 9(02) COMP VALUE 14.
001200           05  FILLER  PIC 9(02) COMP VALUE 10.
001210           05  FILLER  PIC 9(02) COMP VALUE 11.
001220           05  FILLER  PIC 9(02) COMP VALUE 09.
001230           05  FILLER  PIC 9(02) COMP VALUE 08.
001240           05  FILLER  PIC 9(02) COMP VALUE 15.
001250           05  FILLER  PIC 9(02) COMP VALUE 14.
001260           05  FILLER  PIC 9(02) COMP VALUE 12.
001270           05  FILLER  PIC 9(02) COMP VALUE 17.
001280           05  FILLER  PIC 9(02) COMP VALUE 09.
001290           05  FILLER  PIC 9(02) COMP VALUE 08.
001300           05  FILLER  PIC 9(02) COMP VALUE 11.
001310           05  FILLER  PIC 9(02) COMP VALUE 07.
001320           05  FILLER  PIC 9(02) COMP VALUE 11.
001330       01  WK-C-INDI-DOM-LEN-TABLE REDEFINES WK-C-INDI-DOM-LEN-LIST.
001340           05  WK-C-INDI-DOM-LEN OCCURS 20 TIMES PIC 9(02) COMP.
001350      *
001360      *    INDIAN-INSTITUTION KEYWORD TABLE.  RUN0015 ADDED THE FIRST
001370      *    THREE ENTRIES, RUN0044 ADDED "NIT".
001380       01  WK-C-INDI-KEY-LIST.
001390           05  FILLER  PIC X(10) VALUE "iit".
001400           05  FILLER  PIC X(10) VALUE "iisc".
001410           05  FILLER  PIC X(10) VALUE "iiser".
001420           05  FILLER  PIC X(10) VALUE "nit".
001430       01  WK-C-INDI-KEY-TABLE REDEFINES WK-C-INDI-KEY-LIST.
001440           05  WK-C-INDI-KEY-ENTRY OCCURS 04 TIMES PIC X(10).
001450      *
001460       01  WK-C-INDI-KEY-LEN-LIST.
001470           05  FILLER  PIC 9(02) COMP VALUE 03.
001480           05  FILLER  PIC 9(02) COMP VALUE 04.
001490           05  FILLER  PIC 9(02) COMP VALUE 05.
001500           05  FILLER  PIC 9(02) COMP VALUE 03.
001510       01  WK-C-INDI-KEY-LEN-TABLE REDEFINES WK-C-INDI-KEY-LEN-LIST.
001520           05  WK-C-INDI-KEY-LEN OCCURS 04 TIMES PIC 9(02) COMP.
001530      *
001540       01  WK-N-COUNTERS.
001550           05  WK-N-SUB            PIC 9(02) COMP VALUE ZERO.
001560           05  WK-N-ENTCT          PIC 9(02) COMP VALUE ZERO.
001570           05  WK-N-HIT            PIC 9(04) COMP VALUE ZERO.
001580           05  WK-N-ENTLEN         PIC 9(02) COMP VALUE ZERO.
001590      *
001600       LINKAGE SECTION.
001610       COPY XINDI.
001620      *
001630       PROCEDURE DIVISION USING WK-C-XINDI-RECORD.
001640      *
001650       MAIN-MODULE.
001660           PERFORM A000-INITIALISE THRU A000-EX.
001670           PERFORM B000-RUN-LOOKUP THRU B000-EX.
001680           GOBACK.
001690      *
001700       A000-INITIALISE.
001710           MOVE "N" TO WK-C-XINDI-O-FOUND.
001720           MOVE ZERO TO WK-N-SUB.
001730       A000-EX.
001740           EXIT.
001750      *
001760       B000-RUN-LOOKUP.
001770           IF WK-C-XINDI-I-MODE = "D"
001780               MOVE 20 TO WK-N-ENTCT
001790               PERFORM C000-SEARCH-DOM-TABLE THRU C000-EX
001800                   UNTIL WK-N-SUB NOT LESS THAN WK-N-ENTCT
001810                      OR WK-C-XINDI-O-FOUND = "Y"
001820           ELSE
001830               IF WK-C-XINDI-I-MODE = "K"
001840                   MOVE 04 TO WK-N-ENTCT
001850                   PERFORM D000-SEARCH-KEY-TABLE THRU D000-EX
001860                       UNTIL WK-N-SUB NOT LESS THAN WK-N-ENTCT
001870                          OR WK-C-XINDI-O-FOUND = "Y"
001880               END-IF
001890           END-IF.
001900       B000-EX.
001910           EXIT.
001920      *
001930       C000-SEARCH-DOM-TABLE.
001940           ADD 1 TO WK-N-SUB.
001950           MOVE WK-C-INDI-DOM-LEN(WK-N-SUB) TO WK-N-ENTLEN.
001960           MOVE ZERO TO WK-N-HIT.
001970           INSPECT WK-C-XINDI-I-TEXT TALLYING WK-N-HIT FOR ALL
001980               WK-C-INDI-DOM-ENTRY(WK-N-SUB)(1:WK-N-ENTLEN).
001990           IF WK-N-HIT > ZERO
002000               MOVE "Y" TO WK-C-XINDI-O-FOUND
002010           END-IF.
002020       C000-EX.
002030           EXIT.
002040      *
002050       D000-SEARCH-KEY-TABLE.
002060           ADD 1 TO WK-N-SUB.
002070           MOVE WK-C-INDI-KEY-LEN(WK-N-SUB) TO WK-N-ENTLEN.
002080           MOVE ZERO TO WK-N-HIT.
002090           INSPECT WK-C-XINDI-I-TEXT TALLYING WK-N-HIT FOR ALL
002100               WK-C-INDI-KEY-ENTRY(WK-N-SUB)(1:WK-N-ENTLEN).
002110           IF WK-N-HIT > ZERO
002120               MOVE "Y" TO WK-C-XINDI-O-FOUND
002130           END-IF.
002140       D000-EX.
002150           EXIT.
